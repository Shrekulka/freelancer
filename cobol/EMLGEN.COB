000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    EMLGEN.
000400*
000500 AUTHOR.        J. D. MCCLENDON.
000600*
000700 INSTALLATION.  SUN VALLEY SYSTEMS.
000800*
000900 DATE-WRITTEN.  07/09/95.
001000*
001100 DATE-COMPILED.
001200*
001300 SECURITY.      UNCLASSIFIED -- INTERNAL DISTRIBUTION ONLY.
001400*
001500******************************************************************
001600*                                                                *
001700*   EMLGEN -- SYNTHETIC EMAIL ADDRESS GENERATOR.                *
001800*                                                                *
001900*   BUILDS A REQUESTED NUMBER OF SYNTHETIC EMAIL ADDRESSES FOR   *
002000*   EXERCISING EMLSORT AND EMLBLAST OFF THE PRODUCTION SCHEDULE. *
002100*   CYCLES A NAME TABLE AND A DOMAIN TABLE TOGETHER WITH AN      *
002200*   INCREMENTING NUMERIC SUFFIX SO OUTPUT IS ALWAYS THE SAME     *
002300*   GIVEN THE SAME REQUESTED COUNT -- A DETERMINISTIC TEST DECK  *
002400*   BEATS A RANDOM ONE WHEN SOMETHING GOES WRONG AT 2 A.M.       *
002500*   ONE ADDRESS IN EVERY TWENTY IS DELIBERATELY MALFORMED SO     *
002600*   THE SORTER'S INVALID-OUT PATH GETS EXERCISED TOO.            *
002700*                                                                *
002800*----------------------------------------------------------------
002900*                   C H A N G E   L O G                          *
003000*----------------------------------------------------------------
003100*
003200*    07/09/95  JDM  ORIGINAL -- VALID ADDRESSES ONLY.             JDM0795
003300*    02/14/96  RTK  ADDED THE FOUR INVALID SHAPES (NO "@", NO     RTK0296
003400*                   LOCAL PART, NO DOMAIN PART, NO "." IN THE     RTK0296
003500*                   DOMAIN) SO THE SORTER TEST DECKS WOULD        RTK0296
003600*                   EXERCISE INVALID-OUT TOO  (REQ 96-004).       RTK0296
003700*    09/02/96  RTK  RUN COUNT IS NOW READ FROM SYSIN INSTEAD OF   RTK0996
003800*                   BEING HARD-CODED AT 5000 -- QA WANTED         RTK0996
003900*                   SMALLER DECKS FOR THE UNIT TEST SUITE         RTK0996
004000*                   (REQ 96-030).                                 RTK0996
004100*    10/18/97  JDM  Y2K SWEEP -- NO WINDOWED DATE FIELDS FOUND.   JDM1097
004200*    07/19/99  RTK  MAILING LIST DESK AUDIT FOUND 000220 WAS      RTK0799
004300*                   ALWAYS BUILDING THE SAME NUMBER-SUFFIX SHAPE  RTK0799
004400*                   AND 000210'S FOUR INVALID SHAPES DID NOT      RTK0799
004500*                   MATCH THE DESK'S WRITTEN SPEC.  BOTH NOW      RTK0799
004600*                   ROTATE THROUGH THEIR OWN FOUR REQUIRED        RTK0799
004700*                   SHAPES  (REQ 99-041, SEE EMLGENW.CPY).        RTK0799
004800*    03/06/01  PLV  NO LOGIC CHANGE -- CONFIRMED WITH THE MAILING  PLV0301
004900*                   LIST DESK THAT THE ROTATION ADDED 07/19/99     PLV0301
005000*                   STILL MATCHES THEIR CURRENT TEST-DECK NEEDS    PLV0301
005100*                   (REQ 01-014 AUDIT).                            PLV0301
005200*    03/19/01  PLV  END-OF-JOB LINE REWORDED TO THE OPERATIONS     PLV0319
005300*                   RUNBOOK'S EXACT WORDING FOR A TESTGEN RUN --   PLV0319
005400*                   THE OLD "ADDRESSES GENERATED:" WORDING DID     PLV0319
005500*                   NOT MATCH WHAT THE RUNBOOK TELLS THE DESK TO   PLV0319
005600*                   LOOK FOR ON THE CONSOLE (REQ 01-022).          PLV0319
005700*
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100*
006200 SOURCE-COMPUTER.   IBM-4381.
006300 OBJECT-COMPUTER.   IBM-4381.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT SECTION.
006800*
006900 FILE-CONTROL.
007000*
007100     SELECT RUN-PARM-FILE         ASSIGN TO GENPARM
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS GEN-FILE-STATUS.
007400*
007500     SELECT GEN-OUTPUT-FILE       ASSIGN TO GENOUT
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS IS GEN-FILE-STATUS.
007800*
007900 DATA DIVISION.
008000*
008100 FILE SECTION.
008200*
008300 FD  RUN-PARM-FILE.
008400 01  RUN-PARM-RECORD              PIC X(09).
008500 01  RUN-PARM-NUMERIC REDEFINES RUN-PARM-RECORD
008600                                 PIC 9(09).
008700*
008800 FD  GEN-OUTPUT-FILE.
008900 01  GEN-OUTPUT-RECORD            PIC X(80).
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300 01  GEN-FILE-STATUS              PIC X(02)      VALUE SPACES.
009400     88  GEN-FILE-OK                  VALUE "00".
009500     88  GEN-FILE-EOF                 VALUE "10".
009600     88  GEN-FILE-NOT-FOUND           VALUE "05" "35".
009700*
009800 77  WK-DIVIDE-QUOTIENT           PIC 9(09) COMP  VALUE 0.
009900*
010000 COPY "EMLGENW.CPY".
010100*
010200 PROCEDURE DIVISION.
010300*
010400******************************************************************
010500*                         C O N T R O L                          *
010600******************************************************************
010700*
010800 000000-CONTROL.
010900*
011000     PERFORM 000100-READ-RUN-PARM
011100        THRU 000100-EXIT.
011200*
011300     IF (GEN-REQUESTED-COUNT = 0)
011400         DISPLAY "NO RUN COUNT SUPPLIED -- NOTHING GENERATED."
011500         GO TO 000000-EXIT.
011600*
011700     OPEN OUTPUT GEN-OUTPUT-FILE.
011800*
011900     SET GEN-NAME-IDX TO 1.
012000     SET GEN-NAME-IDX2 TO 2.
012100     SET GEN-DOMAIN-IDX TO 1.
012200     MOVE 0 TO GEN-NUMBER-SUFFIX GEN-WRITTEN-COUNT.
012300*
012400     PERFORM 000200-BUILD-ONE-ADDRESS
012500        THRU 000200-EXIT
012600         VARYING GEN-WRITTEN-COUNT
012700             FROM 1 BY 1
012800         UNTIL (GEN-WRITTEN-COUNT > GEN-REQUESTED-COUNT).
012900*
013000     CLOSE GEN-OUTPUT-FILE.
013100     COMPUTE GEN-WRITTEN-COUNT = GEN-WRITTEN-COUNT - 1.
013200     DISPLAY "TEST FILE CREATED WITH " GEN-WRITTEN-COUNT
013300         " EMAIL ADDRESSES".
013400*
013500 000000-EXIT.
013600     STOP RUN.
013700*
013800*
013900******************************************************************
014000*          R E A D   R U N   P A R M                             *
014100******************************************************************
014200*
014300*    ONE LINE ON GENPARM -- A 9-DIGIT REQUESTED COUNT, RIGHT OR
014400*    LEFT JUSTIFIED, ZERO OR BLANK FILLED.  SEE 09/02/96 ABOVE.
014500*
014600 000100-READ-RUN-PARM.
014700*
014800     MOVE 0 TO GEN-REQUESTED-COUNT.
014900     OPEN INPUT RUN-PARM-FILE.
015000     IF (GEN-FILE-NOT-FOUND)
015100         GO TO 000100-EXIT.
015200*
015300     READ RUN-PARM-FILE
015400         AT END
015500             GO TO 000100-EXIT.
015600*
015700     MOVE RUN-PARM-NUMERIC TO GEN-REQUESTED-COUNT.
015800     CLOSE RUN-PARM-FILE.
015900*
016000 000100-EXIT.
016100     EXIT.
016200*
016300*
016400******************************************************************
016500*          B U I L D   O N E   A D D R E S S                     *
016600******************************************************************
016700*
016800*    ONE ADDRESS IN TWENTY (GEN-SHAPE-SELECTOR = 19) IS BUILT
016900*    DELIBERATELY MALFORMED, CYCLING THROUGH THE FOUR INVALID
017000*    SHAPES BELOW.  THE REST ARE WELL-FORMED, CYCLING THROUGH
017100*    THE FOUR VALID SHAPES  (SEE THE 07/19/99 CHANGE ABOVE).
017200 000200-BUILD-ONE-ADDRESS.
017300*
017400     MOVE GEN-NAME-ENTRY(GEN-NAME-IDX)     TO GEN-NAME-PART.
017500     MOVE GEN-NAME-ENTRY(GEN-NAME-IDX2)    TO GEN-NAME-PART-2.
017600     MOVE GEN-DOMAIN-ENTRY(GEN-DOMAIN-IDX) TO GEN-DOMAIN-PART.
017700     MOVE GEN-NUMBER-SUFFIX                TO GEN-SUFFIX-DISP.
017800*
017900     DIVIDE GEN-WRITTEN-COUNT BY 20 GIVING WK-DIVIDE-QUOTIENT
018000         REMAINDER GEN-SHAPE-SELECTOR.
018100*
018200     EVALUATE TRUE
018300         WHEN (GEN-SHAPE-SELECTOR = 19)
018400             PERFORM 000210-BUILD-INVALID-SHAPE
018500                THRU 000210-EXIT
018600         WHEN OTHER
018700             PERFORM 000220-BUILD-VALID-SHAPE
018800                THRU 000220-EXIT
018900     END-EVALUATE.
019000*
019100     WRITE GEN-OUTPUT-RECORD FROM GEN-OUTPUT-LINE.
019200*
019300     ADD 1 TO GEN-NUMBER-SUFFIX.
019400     SET GEN-NAME-IDX UP BY 1.
019500     IF (GEN-NAME-IDX > GEN-NAME-LIMIT)
019600         SET GEN-NAME-IDX TO 1.
019700     SET GEN-NAME-IDX2 UP BY 1.
019800     IF (GEN-NAME-IDX2 > GEN-NAME-LIMIT)
019900         SET GEN-NAME-IDX2 TO 1.
020000     SET GEN-DOMAIN-IDX UP BY 1.
020100     IF (GEN-DOMAIN-IDX > GEN-DOMAIN-LIMIT)
020200         SET GEN-DOMAIN-IDX TO 1.
020300*
020400 000200-EXIT.
020500     EXIT.
020600*
020700*          BUILD ONE OF FOUR WELL-FORMED SHAPES, CYCLED BY THE
020800*          WRITTEN COUNT SO THE TEST DECK EXERCISES ALL FOUR.
020900*
021000 000220-BUILD-VALID-SHAPE.
021100*
021200     MOVE SPACES TO GEN-EMAIL-ADDRESS.
021300     DIVIDE GEN-WRITTEN-COUNT BY 4 GIVING WK-DIVIDE-QUOTIENT
021400         REMAINDER GEN-VALID-SHAPE-SEL.
021500*
021600     EVALUATE GEN-VALID-SHAPE-SEL
021700*
021800*            SHAPE 1 -- NAME@DOMAIN
021900*
022000         WHEN 0
022100             STRING GEN-NAME-PART DELIMITED BY SPACE
022200                     "@" DELIMITED BY SIZE
022300                     GEN-DOMAIN-PART DELIMITED BY SPACE
022400                 INTO GEN-EMAIL-ADDRESS
022500*
022600*            SHAPE 2 -- NAME.NAME2@DOMAIN
022700*
022800         WHEN 1
022900             STRING GEN-NAME-PART DELIMITED BY SPACE
023000                     "." DELIMITED BY SIZE
023100                     GEN-NAME-PART-2 DELIMITED BY SPACE
023200                     "@" DELIMITED BY SIZE
023300                     GEN-DOMAIN-PART DELIMITED BY SPACE
023400                 INTO GEN-EMAIL-ADDRESS
023500*
023600*            SHAPE 3 -- NAME_NAME2@DOMAIN
023700*
023800         WHEN 2
023900             STRING GEN-NAME-PART DELIMITED BY SPACE
024000                     "_" DELIMITED BY SIZE
024100                     GEN-NAME-PART-2 DELIMITED BY SPACE
024200                     "@" DELIMITED BY SIZE
024300                     GEN-DOMAIN-PART DELIMITED BY SPACE
024400                 INTO GEN-EMAIL-ADDRESS
024500*
024600*            SHAPE 4 -- NAME<NUMBER>@DOMAIN
024700*
024800         WHEN OTHER
024900             STRING GEN-NAME-PART DELIMITED BY SPACE
025000                     GEN-SUFFIX-DISP DELIMITED BY SIZE
025100                     "@" DELIMITED BY SIZE
025200                     GEN-DOMAIN-PART DELIMITED BY SPACE
025300                 INTO GEN-EMAIL-ADDRESS
025400*
025500     END-EVALUATE.
025600*
025700 000220-EXIT.
025800     EXIT.
025900*
026000*          BUILD ONE OF FOUR MALFORMED SHAPES, CYCLED BY THE
026100*          SUFFIX SO THE TEST DECK EXERCISES ALL FOUR.
026200*
026300 000210-BUILD-INVALID-SHAPE.
026400*
026500     MOVE SPACES TO GEN-EMAIL-ADDRESS.
026600     DIVIDE GEN-NUMBER-SUFFIX BY 4 GIVING WK-DIVIDE-QUOTIENT
026700         REMAINDER GEN-INVALID-SHAPE-SEL.
026800*
026900     EVALUATE GEN-INVALID-SHAPE-SEL
027000*
027100*            SHAPE 1 -- NO "@" AT ALL
027200*
027300         WHEN 0
027400             STRING GEN-NAME-PART DELIMITED BY SPACE
027500                     GEN-DOMAIN-PART DELIMITED BY SPACE
027600                 INTO GEN-EMAIL-ADDRESS
027700*
027800*            SHAPE 2 -- TWO "@" SIGNS
027900*
028000         WHEN 1
028100             STRING GEN-NAME-PART DELIMITED BY SPACE
028200                     "@" DELIMITED BY SIZE
028300                     GEN-NAME-PART-2 DELIMITED BY SPACE
028400                     "@" DELIMITED BY SIZE
028500                     GEN-DOMAIN-PART DELIMITED BY SPACE
028600                 INTO GEN-EMAIL-ADDRESS
028700*
028800*            SHAPE 3 -- BARE-DOT DOMAIN (DOT WITH NOTHING
028900*            BEFORE IT -- SEE THE 06/22/99 EMLCTRY ENTRY)
029000*
029100         WHEN 2
029200             STRING GEN-NAME-PART DELIMITED BY SPACE
029300                     "@.COM" DELIMITED BY SIZE
029400                 INTO GEN-EMAIL-ADDRESS
029500*
029600*            SHAPE 4 -- SPECIAL CHARACTERS BEFORE THE "@"
029700*
029800         WHEN OTHER
029900             STRING GEN-NAME-PART DELIMITED BY SPACE
030000                     WK-SPECIAL-CHARS DELIMITED BY SIZE
030100                     "@" DELIMITED BY SIZE
030200                     GEN-DOMAIN-PART DELIMITED BY SPACE
030300                 INTO GEN-EMAIL-ADDRESS
030400*
030500     END-EVALUATE.
030600*
030700 000210-EXIT.
030800     EXIT.
