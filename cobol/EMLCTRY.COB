000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    EMLCTRY.
000400*
000500 AUTHOR.        R. T. KIRBY.
000600*
000700 INSTALLATION.  SUN VALLEY SYSTEMS.
000800*
000900 DATE-WRITTEN.  11/03/93.
001000*
001100 DATE-COMPILED.
001200*
001300 SECURITY.      UNCLASSIFIED -- INTERNAL DISTRIBUTION ONLY.
001400*
001500******************************************************************
001600*                                                                *
001700*   EMLCTRY -- EMAIL ADDRESS FORMAT-CHECK AND COUNTRY-CLASSIFY   *
001800*   SUBPROGRAM.  CALLED ONCE PER ADDRESS BY EMLSORT (AND BY      *
001900*   EMLGEN'S VERIFY OPTION).  DOES NOT OPEN OR CLOSE ANY FILES   *
002000*   OF ITS OWN -- ALL WORK IS AGAINST THE PASSED PARAMETER AREA  *
002100*   AND THE PASSED COUNTRY TABLE.                                *
002200*                                                                *
002300*----------------------------------------------------------------
002400*                   C H A N G E   L O G                          *
002500*----------------------------------------------------------------
002600*
002700*    11/03/93  JDM  ORIGINAL -- LIFTED OUT OF EMLSORT SO THE      JDM1193
002800*                   COUNTRY TABLE COULD BE MAINTAINED WITHOUT     JDM1193
002900*                   RE-LINKING THE SORT DRIVER  (REQ 93-118).     JDM1193
003000*    02/14/96  RTK  REWROTE THE FORMAT CHECK -- THE ORIGINAL      RTK0296
003100*                   ACCEPTED "A@" AND SIMILAR GARBAGE.  NOW       RTK0296
003200*                   REQUIRES EXACTLY ONE "@", AT LEAST ONE        RTK0296
003300*                   CHARACTER BEFORE IT, AND A DOMAIN PART THAT   RTK0296
003400*                   CONTAINS A "." NOT IN THE FIRST OR LAST       RTK0296
003500*                   POSITION  (REQ 96-004).                       RTK0296
003600*    09/02/96  RTK  DOMAIN COMPARE MADE CASE-INSENSITIVE -- A     RTK0996
003700*                   BATCH OF ADDRESSES CAME IN FROM MARKETING     RTK0996
003800*                   ALL UPPER CASE AND EVERY ONE FELL THROUGH TO  RTK0996
003900*                   OTHER  (REQ 96-030).                          RTK0996
004000*    10/18/97  JDM  Y2K SWEEP -- NO DATE FIELDS IN THIS PROGRAM.  JDM1097
004100*    03/11/98  RTK  RETIRED THE LIVE LOOKUP-SERVICE CALL THAT     RTK0398
004200*                   USED TO RUN WHEN THE TABLE MISSED.  TABLE     RTK0398
004300*                   MISS NOW GOES STRAIGHT TO THE OTHER BUCKET    RTK0398
004400*                   (REQ 98-007).                                 RTK0398
004500*    06/22/99  JDM  A "NAME@.COM" ADDRESS FROM THE WEB SIGN-UP    JDM0699
004600*                   FORM WAS BEING REJECTED AS INVALID.  THE      JDM0699
004700*                   DOMAIN-PART "." CHECK ONLY REQUIRES A DOT     JDM0699
004800*                   NOT IN THE LAST POSITION -- A LEADING DOT IS  JDM0699
004900*                   FORMAT-VALID  (REQ 99-014).  CONFIRMED WITH   JDM0699
005000*                   THE INTERNATIONAL SALES DESK THIS IS THE      JDM0699
005100*                   WANTED BEHAVIOR, NOT A BUG.                   JDM0699
005200*    07/19/99  RTK  AUDIT FOUND THE "." REQUIREMENT ITSELF WAS    RTK0799
005300*                   NEVER PART OF THE BUSINESS RULE -- "USER@COM" RTK0799
005400*                   (NO DOT AT ALL IN THE DOMAIN) WAS BEING        RTK0799
005500*                   REJECTED AS INVALID INSTEAD OF FALLING TO      RTK0799
005600*                   OTHER.  DROPPED THE DOT TEST FROM 000100 --    RTK0799
005700*                   FORMAT VALIDITY IS NOW JUST "EXACTLY ONE @     RTK0799
005800*                   WITH TEXT ON BOTH SIDES", PER THE MAILING      RTK0799
005900*                   LIST DESK'S WRITTEN SPEC  (REQ 99-041).  A     RTK0799
006000*                   DOMAIN WITH NO DOT STILL CANNOT MATCH ANY      RTK0799
006100*                   TABLE SUFFIX IN 000210, SO IT FALLS TO OTHER   RTK0799
006200*                   NATURALLY -- NO CHANGE NEEDED THERE.           RTK0799
006300*    03/06/01  PLV  000130'S EMBEDDED-BLANK CHECK WAS SCANNING     PLV0301
006400*                   FROM POSITION 1, SO AN ADDRESS WITH A LEADING  PLV0301
006500*                   BLANK (UPLOAD PADDING) WAS BEING REJECTED AS   PLV0301
006600*                   INVALID EVEN THOUGH EMLSORT NOW TRIMS BEFORE   PLV0301
006700*                   CALLING.  ADDED WK-FIRST-NONBLANK IN 000100 SO PLV0301
006800*                   000130 ONLY LOOKS AT THE STRETCH BETWEEN THE   PLV0301
006900*                   FIRST AND LAST NON-BLANK BYTES  (REQ 01-014).  PLV0301
007000*
007100 ENVIRONMENT DIVISION.
007200*
007300 CONFIGURATION SECTION.
007400*
007500 SOURCE-COMPUTER.   IBM-4381.
007600 OBJECT-COMPUTER.   IBM-4381.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900*
008000 DATA DIVISION.
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400 01  WK-AT-POSITION               PIC 9(03) COMP  VALUE 0.
008500 01  WK-ADDRESS-LENGTH            PIC 9(03) COMP  VALUE 0.
008600 01  WK-LOCAL-LENGTH              PIC 9(03) COMP  VALUE 0.
008700 01  WK-DOMAIN-LENGTH             PIC 9(03) COMP  VALUE 0.
008800 01  WK-SCAN-IDX                  PIC 9(03) COMP  VALUE 0.
008900 01  WK-AT-COUNT                  PIC 9(03) COMP  VALUE 0.
009000*
009100 01  WK-FORMAT-SWITCHES.
009200     03  WK-SYNTAX-BAD-FLAG       PIC 9(01) COMP  VALUE 0.
009300         88  WK-SYNTAX-IS-BAD         VALUE 1.
009400     03  FILLER                   PIC X(01)      VALUE SPACES.
009500*
009600*        UPPER-CASE WORKING COPY OF THE ADDRESS AND OF ITS
009700*        DOMAIN PART, BUILT SO THE SUFFIX COMPARE IS CASE
009800*        INSENSITIVE WITHOUT DISTURBING THE ADDRESS AS RETURNED
009900*        TO THE CALLER.
010000*
010100 01  WK-ADDRESS-UPPER             PIC X(80)      VALUE SPACES.
010200 01  WK-DOMAIN-PART               PIC X(80)      VALUE SPACES.
010300*
010400 01  WK-CANDIDATE-SUFFIX          PIC X(10)      VALUE SPACES.
010500*
010600*        WK-CANDIDATE-SUFFIX REDEFINED AS A BYTE TABLE SO
010700*        000211 CAN WALK BACK FROM THE END OF THE SUFFIX
010800*        LOOKING FOR ITS TRAILING BLANK WITHOUT REPEATED
010900*        REFERENCE MODIFICATION  (SAME IDIOM AS 000110'S
011000*        AT-SIGN SCAN).
011100*
011200 01  WK-SUFFIX-BYTES REDEFINES WK-CANDIDATE-SUFFIX.
011300     03  WK-SUFFIX-BYTE           PIC X(01)  OCCURS 10 TIMES.
011400*
011500 01  WK-SUFFIX-LENGTH             PIC 9(03) COMP  VALUE 0.
011600 01  WK-DOMAIN-UPPER-LENGTH       PIC 9(03) COMP  VALUE 0.
011700 01  WK-TAIL-START                PIC 9(03) COMP  VALUE 0.
011800 01  WK-FIRST-NONBLANK            PIC 9(03) COMP  VALUE 0.
011900*
012000*        SCRATCH AREA HOLDING THE TRIMMED ADDRESS WHILE 000100
012100*        CHECKS IT FOR AN EMBEDDED BLANK -- A "NAME @HOST.COM"
012200*        TYPE ADDRESS FROM A BAD EXTRACT USED TO SLIP THROUGH
012300*        AS "VALID" AND MIS-ROUTE  (SEE 09/02/96 ENTRY).
012400*
012500 01  WK-SCRATCH-AREA              PIC X(80)      VALUE SPACES.
012600 01  WK-SCRATCH-BYTES REDEFINES WK-SCRATCH-AREA.
012700     03  WK-SCRATCH-BYTE          PIC X(01)  OCCURS 80 TIMES.
012800*
012900 LINKAGE SECTION.
013000*
013100 COPY "EMLCTRYL.CPY".
013200*
013300*        THE COUNTRY TABLE AS PASSED BY THE CALLER, LAID OUT AS
013400*        A FLAT AREA AND REDEFINED AS THE OCCURS TABLE -- SAME
013500*        CONVENTION AS THE CTRYTBLW.CPY MASTER COPY.
013600*
013700 01  LK-CTRY-TABLE.
013800     03  LK-CTRY-TABLE-FLAT       PIC X(252).
013900     03  LK-CTRY-TABLE-R REDEFINES LK-CTRY-TABLE-FLAT.
014000         05  LK-CTRY-ENTRY        OCCURS 14 TIMES
014100                                  INDEXED BY LK-CTRY-IDX.
014200             07  LK-CT-COUNTRY-CODE   PIC X(08).
014300             07  LK-CT-DOMAIN-SUFFIX  PIC X(10).
014400*
014500 01  LK-CTRY-TABLE-LIMIT          PIC 9(02) COMP.
014600*
014700 PROCEDURE DIVISION USING EMAIL-CLASSIFY-PARM
014800                           LK-CTRY-TABLE
014900                           LK-CTRY-TABLE-LIMIT.
015000*
015100******************************************************************
015200*                         C O N T R O L                          *
015300******************************************************************
015400*
015500 000000-CONTROL.
015600*
015700     MOVE 0 TO WK-SYNTAX-BAD-FLAG.
015800     MOVE "N" TO ECP-FORMAT-VALID.
015900     MOVE "N" TO ECP-MATCHED-TABLE.
016000     MOVE SPACES TO ECP-COUNTRY-CODE.
016100*
016200     PERFORM 000100-CHECK-SYNTAX
016300        THRU 000100-EXIT.
016400*
016500     IF WK-SYNTAX-IS-BAD
016600         GO TO 000000-EXIT.
016700*
016800     SET ECP-FORMAT-IS-VALID TO TRUE.
016900     PERFORM 000200-CLASSIFY-DOMAIN
017000        THRU 000200-EXIT.
017100*
017200 000000-EXIT.
017300     GOBACK.
017400*
017500*
017600******************************************************************
017700*          C H E C K   S Y N T A X                               *
017800******************************************************************
017900*
018000*    AN ADDRESS IS FORMAT-VALID WHEN IT CONTAINS EXACTLY ONE
018100*    "@" WITH AT LEAST ONE CHARACTER ON EACH SIDE OF IT.  THE
018200*    DOMAIN PART NEED NOT CONTAIN A "." AT ALL -- A DOMAIN WITH
018300*    NO DOT (E.G. "USER@COM") IS FORMAT-VALID; IT SIMPLY CANNOT
018400*    MATCH ANY SUFFIX IN 000200-CLASSIFY-DOMAIN BELOW AND FALLS
018500*    TO THE OTHER BUCKET  (SEE THE 07/19/99 CHANGE ABOVE).
018600*
018700 000100-CHECK-SYNTAX.
018800*
018900     MOVE 0 TO WK-AT-POSITION WK-AT-COUNT.
019000     MOVE 80 TO WK-ADDRESS-LENGTH.
019100     PERFORM 000105-SCAN-ADDR-LENGTH
019200        THRU 000105-EXIT
019300         VARYING WK-ADDRESS-LENGTH
019400             FROM 80 BY -1
019500         UNTIL (WK-ADDRESS-LENGTH = 0)
019600             OR (ECP-EMAIL-ADDRESS(WK-ADDRESS-LENGTH:1) NOT = SPACE).
019700*
019800     IF (WK-ADDRESS-LENGTH = 0)
019900         SET WK-SYNTAX-IS-BAD TO TRUE
020000         GO TO 000100-EXIT.
020100*
020200     MOVE 1 TO WK-FIRST-NONBLANK.
020300     PERFORM 000106-SCAN-FIRST-NONBLANK
020400        THRU 000106-EXIT
020500         VARYING WK-FIRST-NONBLANK
020600             FROM 1 BY 1
020700         UNTIL (WK-FIRST-NONBLANK > WK-ADDRESS-LENGTH)
020800             OR (ECP-EMAIL-ADDRESS(WK-FIRST-NONBLANK:1) NOT = SPACE).
020900*
021000     PERFORM 000130-CHECK-NO-EMBEDDED-BLANK
021100        THRU 000130-EXIT.
021200*
021300     IF WK-SYNTAX-IS-BAD
021400         GO TO 000100-EXIT.
021500*
021600     PERFORM 000110-COUNT-AT-SIGNS
021700        THRU 000110-EXIT
021800         VARYING WK-SCAN-IDX
021900             FROM 1 BY 1
022000         UNTIL (WK-SCAN-IDX > WK-ADDRESS-LENGTH).
022100*
022200     IF (WK-AT-COUNT NOT = 1)
022300         SET WK-SYNTAX-IS-BAD TO TRUE
022400         GO TO 000100-EXIT.
022500*
022600     IF (WK-AT-POSITION = 1)
022700         SET WK-SYNTAX-IS-BAD TO TRUE
022800         GO TO 000100-EXIT.
022900*
023000     COMPUTE WK-LOCAL-LENGTH   = WK-AT-POSITION - 1.
023100     COMPUTE WK-DOMAIN-LENGTH  = WK-ADDRESS-LENGTH - WK-AT-POSITION.
023200*
023300     IF (WK-DOMAIN-LENGTH = 0)
023400         SET WK-SYNTAX-IS-BAD TO TRUE
023500         GO TO 000100-EXIT.
023600*
023700     MOVE SPACES TO WK-DOMAIN-PART.
023800     MOVE ECP-EMAIL-ADDRESS(WK-AT-POSITION + 1 : WK-DOMAIN-LENGTH)
023900         TO WK-DOMAIN-PART.
024000*
024100 000100-EXIT.
024200     EXIT.
024300*
024400 000105-SCAN-ADDR-LENGTH.
024500*
024600*        NO-OP BODY -- THE TRAILING-BLANK SCAN IS DONE ENTIRELY
024700*        BY THE VARYING/UNTIL TEST ABOVE.
024800*
024900 000105-EXIT.
025000     EXIT.
025100*
025200 000106-SCAN-FIRST-NONBLANK.
025300*
025400*        NO-OP BODY -- THE LEADING-BLANK SCAN IS DONE ENTIRELY
025500*        BY THE VARYING/UNTIL TEST ABOVE.
025600*
025700 000106-EXIT.
025800     EXIT.
025900*
026000 000110-COUNT-AT-SIGNS.
026100*
026200     IF (ECP-EMAIL-ADDRESS(WK-SCAN-IDX:1) = "@")
026300         ADD 1 TO WK-AT-COUNT
026400         IF (WK-AT-POSITION = 0)
026500             MOVE WK-SCAN-IDX TO WK-AT-POSITION.
026600*
026700 000110-EXIT.
026800     EXIT.
026900*
027000*          REJECT AN ADDRESS WITH AN EMBEDDED BLANK
027100*
027200 000130-CHECK-NO-EMBEDDED-BLANK.
027300*
027400*        ONLY THE STRETCH BETWEEN THE FIRST AND LAST NON-BLANK
027500*        BYTES IS SCANNED -- WK-FIRST-NONBLANK AND WK-ADDRESS-
027600*        LENGTH WERE SET BY 000100 ABOVE.  A LEADING OR TRAILING
027700*        BLANK (UPLOAD PADDING) IS NOT AN EMBEDDED BLANK; ONLY A
027800*        BLANK BETWEEN TWO NON-BLANK BYTES IS  (REQ 01-014).
027900*
028000     MOVE SPACES TO WK-SCRATCH-AREA.
028100     MOVE ECP-EMAIL-ADDRESS(1:WK-ADDRESS-LENGTH) TO WK-SCRATCH-AREA.
028200*
028300     PERFORM 000131-CHECK-ONE-BYTE
028400        THRU 000131-EXIT
028500         VARYING WK-SCAN-IDX
028600             FROM WK-FIRST-NONBLANK BY 1
028700         UNTIL (WK-SCAN-IDX > WK-ADDRESS-LENGTH)
028800             OR (WK-SYNTAX-IS-BAD).
028900*
029000 000130-EXIT.
029100     EXIT.
029200*
029300 000131-CHECK-ONE-BYTE.
029400*
029500     IF (WK-SCRATCH-BYTE(WK-SCAN-IDX) = SPACE)
029600         SET WK-SYNTAX-IS-BAD TO TRUE.
029700*
029800 000131-EXIT.
029900     EXIT.
030000*
030100*
030200******************************************************************
030300*          C L A S S I F Y   D O M A I N                         *
030400******************************************************************
030500*
030600*    UPPER-CASES THE DOMAIN PART, THEN SCANS THE CALLER'S
030700*    COUNTRY TABLE TOP TO BOTTOM LOOKING FOR THE FIRST SUFFIX
030800*    THAT ENDS THE DOMAIN (DOMAIN = "..." + "." + SUFFIX).  THE
030900*    FIRST HIT WINS -- SEE THE TABLE'S OWN COMMENTS ON ORDER.
031000*
031100 000200-CLASSIFY-DOMAIN.
031200*
031300     MOVE WK-DOMAIN-PART TO WK-ADDRESS-UPPER.
031400     INSPECT WK-ADDRESS-UPPER
031500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
031600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031700     MOVE WK-DOMAIN-LENGTH TO WK-DOMAIN-UPPER-LENGTH.
031800*
031900     SET LK-CTRY-IDX TO 1.
032000     PERFORM 000210-TRY-ONE-SUFFIX
032100        THRU 000210-EXIT
032200         UNTIL (LK-CTRY-IDX > LK-CTRY-TABLE-LIMIT)
032300             OR (ECP-MATCHED-BY-TABLE).
032400*
032500 000200-EXIT.
032600     EXIT.
032700*
032800*        TRIES ONE ROW OF THE CALLER'S COUNTRY TABLE AGAINST THE
032900*        UPPER-CASED DOMAIN.  A SUFFIX MATCHES WHEN THE DOMAIN'S
033000*        TAIL, RIGHT-JUSTIFIED, READS "." + SUFFIX.
033100*
033200 000210-TRY-ONE-SUFFIX.
033300*
033400     MOVE LK-CT-DOMAIN-SUFFIX(LK-CTRY-IDX) TO WK-CANDIDATE-SUFFIX.
033500     MOVE 10 TO WK-SUFFIX-LENGTH.
033600     PERFORM 000211-SCAN-SUFFIX-LENGTH
033700        THRU 000211-EXIT
033800         VARYING WK-SUFFIX-LENGTH
033900             FROM 10 BY -1
034000         UNTIL (WK-SUFFIX-LENGTH = 0)
034100             OR (WK-SUFFIX-BYTE(WK-SUFFIX-LENGTH)
034200                 NOT = SPACE).
034300*
034400     IF (WK-SUFFIX-LENGTH > 0)
034500         COMPUTE WK-TAIL-START =
034600             WK-DOMAIN-UPPER-LENGTH - WK-SUFFIX-LENGTH
034700         IF (WK-TAIL-START > 0)
034800             AND (WK-ADDRESS-UPPER(WK-TAIL-START:1) = ".")
034900             AND (WK-ADDRESS-UPPER
035000                 (WK-TAIL-START + 1 : WK-SUFFIX-LENGTH) =
035100                  WK-CANDIDATE-SUFFIX(1:WK-SUFFIX-LENGTH))
035200             MOVE LK-CT-COUNTRY-CODE(LK-CTRY-IDX)
035300                 TO ECP-COUNTRY-CODE
035400             SET ECP-MATCHED-BY-TABLE TO TRUE.
035500*
035600     IF NOT ECP-MATCHED-BY-TABLE
035700         SET LK-CTRY-IDX UP BY 1.
035800*
035900 000210-EXIT.
036000     EXIT.
036100*
036200 000211-SCAN-SUFFIX-LENGTH.
036300*
036400*        NO-OP BODY -- SEE THE NOTE AT 000105 ABOVE.
036500*
036600 000211-EXIT.
036700     EXIT.
