000100******************************************************************
000200*                                                                *
000300*          E M A I L   S O R T E R   W O R K   A R E A           *
000400*                                                                *
000500******************************************************************
000600*
000700*    WORK AREA FOR EMLSORT, THE EMAIL-ADDRESS SORTING BATCH JOB.
000800*    HOLDS THE INPUT FILE-NAME LIST, THE RUNNING COUNTERS, THE
000900*    CHECKPOINT RECORD LAYOUT, AND THE ADDRESS BUFFER SHARED BY
001000*    EVERY COUNTRY OUTPUT FILE.
001100*
001200*    04/22/91  JDM  ORIGINAL.                                     JDM0491
001300*    11/03/93  JDM  ADDED THE FILE-NAME TABLE AND THE SHELL-SORT  JDM1193
001400*                   FLAGS -- MULTIPLE INPUT FILES PER RUN NOW     JDM1193
001500*                   SUPPORTED  (REQ 93-118).                      JDM1193
001600*    07/09/95  JDM  ADDED THE CHECKPOINT RECORD -- LONG RUNS      JDM0795
001700*                   WERE LOSING COUNTS ON AN ABEND  (REQ 95-061). JDM0795
001800*    10/18/97  JDM  Y2K SWEEP -- NO WINDOWED DATE FIELDS FOUND.   JDM1097
001900*    03/06/01  PLV  ADDED THE EMAIL-ADDRESS TRIM WORK AREA --      PLV0301
002000*                   MAILING LIST DESK FOUND LEADING BLANKS ON     PLV0301
002100*                   SOME UPLOADED FILES ROUTING GOOD ADDRESSES    PLV0301
002200*                   TO INVALID-OUT  (REQ 01-014).                 PLV0301
002300*    03/19/01  PLV  AUDIT DESK FOUND HL-INVALID-COUNT AND         PLV0319
002400*                   HL-OTHER-COUNT WERE BEING MAINTAINED BUT      PLV0319
002500*                   NEVER READ -- THE HOLDING-TABLE DESIGN THE    PLV0319
002600*                   OLD COMMENT DESCRIBED WAS NEVER BUILT;        PLV0319
002700*                   EMLSORT WRITES EACH INVALID/OTHER RECORD AS   PLV0319
002800*                   IT IS CLASSIFIED.  DROPPED THE DEAD FIELDS    PLV0319
002900*                   AND THE STALE COMMENT (REQ 01-022).           PLV0319
003000*
003100*----------------------------------------------------------------
003200*    THE EMAIL ADDRESS LINE BUFFER -- SHARED BY THE INPUT FILES,
003300*    THE PER-COUNTRY OUTPUT FILES, THE INVALID FILE AND THE
003400*    OTHER FILE.
003500*----------------------------------------------------------------
003600 01  EMAIL-LINE-RECORD.
003700     05  EMAIL-ADDRESS           PIC X(80).
003800     05  FILLER                  PIC X(08)      VALUE SPACES.
003900*
004000*----------------------------------------------------------------
004100*    INPUT FILE-NAME LIST.  BUILT FROM THE FILE-LIST CONTROL
004200*    FILE, DUPLICATES REMOVED AND SHELL-SORTED INTO ASCENDING
004300*    NAME ORDER BEFORE THE FIRST FILE IS OPENED.
004400*----------------------------------------------------------------
004500 01  FILE-LIST-WORK-AREA.
004600     03  FL-ELIM                 PIC 9(04)      VALUE 200.
004700     03  FL-NAME-TABLE.
004800         05  FL-NAME             PIC X(80)
004900                                 OCCURS 200 TIMES
005000                                 INDEXED BY FL-IDX FL-CMPX.
005100     03  FL-ENTERED              PIC 9(04) COMP  VALUE 0.
005200     03  FL-I                    PIC 9(04) COMP  VALUE 0.
005300     03  FL-J                    PIC 9(04) COMP  VALUE 0.
005400     03  FL-GAP                  PIC 9(04) COMP  VALUE 0.
005500     03  FL-SWAPPED-FLAG         PIC 9(01) COMP  VALUE 0.
005600         88  FL-A-SWAP-OCCURRED      VALUE 1.
005700     03  FL-HOLD-NAME            PIC X(80)      VALUE SPACES.
005800     03  FL-DUP-FLAG             PIC 9(01) COMP  VALUE 0.
005900         88  FL-NAME-IS-DUPLICATE    VALUE 1.
006000*
006100*----------------------------------------------------------------
006200*    RUN COUNTERS AND SWITCHES.
006300*----------------------------------------------------------------
006400 01  SORTER-SWITCHES.
006500     03  SS-NO-INPUT-FLAG        PIC 9(01) COMP  VALUE 0.
006600         88  SS-NO-INPUT-FILES        VALUE 1.
006700     03  SS-END-OF-FILE-FLAG     PIC 9(01) COMP  VALUE 0.
006800         88  SS-END-OF-CURRENT-FILE   VALUE 1.
006900     03  SS-CHECKPOINT-FOUND     PIC 9(01) COMP  VALUE 0.
007000         88  SS-CHECKPOINT-EXISTS     VALUE 1.
007100     03  SS-FILE-STATUS          PIC X(02)      VALUE SPACES.
007200         88  SS-FILE-OK               VALUE "00".
007300         88  SS-FILE-EOF              VALUE "10".
007400         88  SS-FILE-NOT-FOUND        VALUE "05" "35".
007500*
007600 01  SAVE-STATE-INTERVAL          PIC 9(09) COMP VALUE 1000000.
007700*
007800 01  SORTER-COUNTERS.
007900     03  SC-TOTAL-PROCESSED      PIC 9(09) COMP  VALUE 0.
008000     03  SC-CONFIG-USAGE-COUNT   PIC 9(09) COMP  VALUE 0.
008100     03  SC-INVALID-COUNT        PIC 9(09) COMP  VALUE 0.
008200     03  SC-OTHER-COUNT          PIC 9(09) COMP  VALUE 0.
008300     03  SC-API-REQUEST-COUNT    PIC 9(09) COMP  VALUE 0.
008400     03  SC-SINCE-CHECKPOINT     PIC 9(09) COMP  VALUE 0.
008500*
008600*        PER-COUNTRY COUNTERS -- ONE ENTRY PER BUCKET CODE IN
008700*        CTRY-CODE-TABLE (SEE CTRYTBLW.CPY), SAME SUBSCRIPT.
008800*
008900     03  SC-COUNTRY-COUNT        PIC 9(09) COMP
009000                                 OCCURS 9 TIMES
009100                                 INDEXED BY SC-CX
009200                                 VALUE 0.
009300*
009400*----------------------------------------------------------------
009500*    CHECKPOINT RECORD -- WRITTEN TO STATE-FILE EVERY
009600*    SAVE-STATE-INTERVAL ADDRESSES, AND ONE FINAL TIME BEFORE
009700*    THE FILE IS DELETED ON A CLEAN FINISH.
009800*----------------------------------------------------------------
009900 01  SORTER-STATE-RECORD.
010000     05  SS-TOTAL-PROCESSED      PIC 9(09).
010100     05  SS-COUNTRY-STATE        OCCURS 9 TIMES.
010200         07  SS-COUNTRY-CODE         PIC X(08).
010300         07  SS-COUNTRY-COUNT        PIC 9(09).
010400     05  SS-CONFIG-USAGE         PIC 9(09).
010500     05  SS-INVALID-COUNT        PIC 9(09).
010600     05  SS-OTHER-COUNT          PIC 9(09).
010700     05  FILLER                  PIC X(08)      VALUE SPACES.
010800*
010900*----------------------------------------------------------------
011000*    DISPLAY WORK AREAS FOR THE END-OF-JOB STATISTICS REPORT.
011100*----------------------------------------------------------------
011200 01  REPORT-LINE-WORK-AREA.
011300     03  RL-COUNTRY-LINE.
011400         05  FILLER              PIC X(20) VALUE
011500             "EMAILS WRITTEN TO ".
011600         05  RL-COUNTRY-CODE     PIC X(08).
011700         05  FILLER              PIC X(02) VALUE ": ".
011800         05  RL-COUNTRY-COUNT    PIC ZZZZZZZZ9.
011900     03  RL-TOTALS-DISP          PIC ZZZZZZZZ9.
012000*
012100*----------------------------------------------------------------
012200*    EMAIL-ADDRESS LEADING/TRAILING BLANK TRIM WORK AREA.  SEE THE
012300*    03/06/01 CHANGE-LOG ENTRY ABOVE.
012400*----------------------------------------------------------------
012500 01  WK-TRIM-WORK-AREA.
012600     03  WK-TRIM-IN              PIC X(80)      VALUE SPACES.
012700     03  WK-TRIM-IN-BYTES REDEFINES WK-TRIM-IN.
012800         05  WK-TRIM-BYTE        PIC X(01)  OCCURS 80 TIMES.
012900     03  WK-TRIM-OUT             PIC X(80)      VALUE SPACES.
013000     03  WK-TRIM-FIRST           PIC 9(02) COMP  VALUE 0.
013100     03  WK-TRIM-LAST            PIC 9(02) COMP  VALUE 0.
013200     03  WK-TRIM-LEN             PIC 9(02) COMP  VALUE 0.
