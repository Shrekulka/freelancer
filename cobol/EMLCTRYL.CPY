000100******************************************************************
000200*                                                                *
000300*      E M A I L   C L A S S I F Y   P A R A M E T E R   A R E A *
000400*                                                                *
000500******************************************************************
000600*
000700*    PASSED BY REFERENCE FROM EMLSORT TO EMLCTRY ON EVERY CALL.
000800*    THE CALLER LOADS ECP-EMAIL-ADDRESS AND CALLS; EMLCTRY
000900*    RETURNS THE REMAINING FIELDS.  BOTH PROGRAMS COPY THIS
001000*    SAME MEMBER SO THE LAYOUT CANNOT DRIFT OUT OF STEP.
001100*
001200*    11/03/93  JDM  ORIGINAL -- SPLIT THE DOMAIN CLASSIFY LOGIC   JDM1193
001300*                   OUT OF EMLSORT INTO ITS OWN CALLABLE MODULE   JDM1193
001400*                   SO THE COUNTRY TABLE COULD BE MAINTAINED      JDM1193
001500*                   WITHOUT RE-LINKING THE SORT DRIVER.           JDM1193
001600*    02/14/96  RTK  ADDED ECP-MATCHED-TABLE FOR THE CONFIG-USAGE  RTK0296
001700*                   COUNTER  (REQ 96-004).                        RTK0296
001800*    03/06/01  PLV  NO LAYOUT CHANGE -- NOTING HERE THAT EMLSORT   PLV0301
001900*                   NOW TRIMS ECP-EMAIL-ADDRESS BEFORE LOADING     PLV0301
002000*                   THIS AREA, SO EMLCTRY NO LONGER SEES A LEADING PLV0301
002100*                   OR TRAILING BLANK ON A NORMAL CALL  (REQ       PLV0301
002200*                   01-014).                                      PLV0301
002300*
002400 01  EMAIL-CLASSIFY-PARM.
002500     05  ECP-EMAIL-ADDRESS       PIC X(80).
002600     05  ECP-COUNTRY-CODE        PIC X(08)      VALUE SPACES.
002700     05  ECP-FORMAT-VALID        PIC X(01)      VALUE "N".
002800         88  ECP-FORMAT-IS-VALID     VALUE "Y".
002900         88  ECP-FORMAT-IS-INVALID   VALUE "N".
003000     05  ECP-MATCHED-TABLE       PIC X(01)      VALUE "N".
003100         88  ECP-MATCHED-BY-TABLE    VALUE "Y".
003200     05  FILLER                  PIC X(08)      VALUE SPACES.
