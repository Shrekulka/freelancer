000100******************************************************************
000200*                                                                *
000300*      E M A I L   T E S T   G E N E R A T O R   W O R K   A R E A
000400*                                                                *
000500******************************************************************
000600*
000700*    WORK AREA FOR EMLGEN, THE SYNTHETIC-ADDRESS GENERATOR USED
000800*    TO BUILD SORTER TEST-DECK INPUT FOR EMLSORT.  NAME TABLE,
000900*    DOMAIN TABLE AND THE FOUR VALID / FOUR INVALID SHAPES ARE
001000*    ALL DEFINED HERE.
001100*
001200*    07/09/95  JDM  ORIGINAL.                                     JDM0795
001300*    02/14/96  RTK  ADDED THE FOUR INVALID SHAPES SO THE SORTER   RTK0296
001400*                   TEST DECKS WOULD EXERCISE INVALID-OUT TOO     RTK0296
001500*                   (REQ 96-004).                                 RTK0296
001600*    07/19/99  RTK  MAILING LIST DESK WANTS ALL FOUR VALID        RTK0799
001700*                   SHAPES (PLAIN, DOTTED, UNDERSCORED, NUMBER-   RTK0799
001800*                   SUFFIXED) ROTATED EVENLY INSTEAD OF ONLY THE  RTK0799
001900*                   NUMBER-SUFFIXED ONE, AND THE FOUR INVALID     RTK0799
002000*                   SHAPES RESHAPED TO THEIR EXACT FOUR CASES     RTK0799
002100*                   (NO "@", DOUBLE "@", BARE-DOT DOMAIN, SPECIAL RTK0799
002200*                   CHARS BEFORE THE "@") -- ADDED GEN-NAME-IDX2  RTK0799
002300*                   AND GEN-NAME-PART-2 FOR THE TWO-NAME SHAPES   RTK0799
002400*                   AND WK-SPECIAL-CHARS FOR THE SPECIAL-CHAR     RTK0799
002500*                   SHAPE.  INVALID FREQUENCY DROPPED FROM        RTK0799
002600*                   1-IN-8 TO 1-IN-20 TO MATCH THE DESK'S ~5%     RTK0799
002700*                   FIGURE  (REQ 99-041).                         RTK0799
002800*    03/06/01  PLV  NO TABLE CHANGE -- REVIEWED THE NAME AND      PLV0301
002900*                   DOMAIN TABLES AGAINST THE CURRENT SORTER      PLV0301
003000*                   TEST DECK AND FOUND NO GAPS  (REQ 01-014      PLV0301
003100*                   AUDIT).                                       PLV0301
003200*
003300*----------------------------------------------------------------
003400*    NAME TABLE -- 20 ENTRIES, CYCLED BY WS-NAME-IDX.
003500*----------------------------------------------------------------
003600 01  GEN-NAME-TABLE.
003700     03  GEN-NAME-VALUES.
003800         05  FILLER              PIC X(10) VALUE "JOHN      ".
003900         05  FILLER              PIC X(10) VALUE "ALICE     ".
004000         05  FILLER              PIC X(10) VALUE "BOB       ".
004100         05  FILLER              PIC X(10) VALUE "EMMA      ".
004200         05  FILLER              PIC X(10) VALUE "ALEX      ".
004300         05  FILLER              PIC X(10) VALUE "MARIA     ".
004400         05  FILLER              PIC X(10) VALUE "IVAN      ".
004500         05  FILLER              PIC X(10) VALUE "YUKI      ".
004600         05  FILLER              PIC X(10) VALUE "LI        ".
004700         05  FILLER              PIC X(10) VALUE "AHMED     ".
004800         05  FILLER              PIC X(10) VALUE "SOFIA     ".
004900         05  FILLER              PIC X(10) VALUE "MIGUEL    ".
005000         05  FILLER              PIC X(10) VALUE "ANNA      ".
005100         05  FILLER              PIC X(10) VALUE "CHEN      ".
005200         05  FILLER              PIC X(10) VALUE "PRIYA     ".
005300         05  FILLER              PIC X(10) VALUE "MOHAMMED  ".
005400         05  FILLER              PIC X(10) VALUE "OLIVIA    ".
005500         05  FILLER              PIC X(10) VALUE "CARLOS    ".
005600         05  FILLER              PIC X(10) VALUE "LENA      ".
005700         05  FILLER              PIC X(10) VALUE "DMITRI    ".
005800     03  GEN-NAME-TABLE-R        REDEFINES GEN-NAME-VALUES.
005900         05  GEN-NAME-ENTRY      PIC X(10)
006000                                 OCCURS 20 TIMES
006100                                 INDEXED BY GEN-NAME-IDX
006200                                            GEN-NAME-IDX2.
006300*
006400*        GEN-NAME-IDX2 WALKS THE SAME TABLE ONE ENTRY AHEAD OF
006500*        GEN-NAME-IDX SO THE DOTTED AND UNDERSCORED VALID
006600*        SHAPES BELOW HAVE A DISTINCT "NAME2" TO WORK WITH
006700*        (REQ 99-041).
006800*
006900 01  GEN-NAME-LIMIT               PIC 9(02) COMP VALUE 20.
007000*
007100*----------------------------------------------------------------
007200*    DOMAIN TABLE -- 30 ENTRIES, CYCLED BY WS-DOMAIN-IDX.
007300*----------------------------------------------------------------
007400 01  GEN-DOMAIN-TABLE.
007500     03  GEN-DOMAIN-VALUES.
007600         05  FILLER              PIC X(16) VALUE "GMAIL.COM       ".
007700         05  FILLER              PIC X(16) VALUE "YAHOO.COM       ".
007800         05  FILLER              PIC X(16) VALUE "HOTMAIL.COM     ".
007900         05  FILLER              PIC X(16) VALUE "OUTLOOK.COM     ".
008000         05  FILLER              PIC X(16) VALUE "ICLOUD.COM      ".
008100         05  FILLER              PIC X(16) VALUE "MAIL.RU         ".
008200         05  FILLER              PIC X(16) VALUE "YANDEX.RU       ".
008300         05  FILLER              PIC X(16) VALUE "RAMBLER.RU      ".
008400         05  FILLER              PIC X(16) VALUE "163.COM         ".
008500         05  FILLER              PIC X(16) VALUE "QQ.COM          ".
008600         05  FILLER              PIC X(16) VALUE "126.COM         ".
008700         05  FILLER              PIC X(16) VALUE "UKR.NET         ".
008800         05  FILLER              PIC X(16) VALUE "CO.UK           ".
008900         05  FILLER              PIC X(16) VALUE "BT.COM          ".
009000         05  FILLER              PIC X(16) VALUE "ORANGE.FR       ".
009100         05  FILLER              PIC X(16) VALUE "FREE.FR         ".
009200         05  FILLER              PIC X(16) VALUE "SFR.FR          ".
009300         05  FILLER              PIC X(16) VALUE "WEB.DE          ".
009400         05  FILLER              PIC X(16) VALUE "GMX.DE          ".
009500         05  FILLER              PIC X(16) VALUE "T-ONLINE.DE     ".
009600         05  FILLER              PIC X(16) VALUE "YAHOO.CO.JP     ".
009700         05  FILLER              PIC X(16) VALUE "DOCOMO.NE.JP    ".
009800         05  FILLER              PIC X(16) VALUE "EZWEB.NE.JP     ".
009900         05  FILLER              PIC X(16) VALUE "TERRA.COM.BR    ".
010000         05  FILLER              PIC X(16) VALUE "UOL.COM.BR      ".
010100         05  FILLER              PIC X(16) VALUE "BOL.COM.BR      ".
010200         05  FILLER              PIC X(16) VALUE "REDIFFMAIL.COM  ".
010300         05  FILLER              PIC X(16) VALUE "INDIATIMES.COM  ".
010400         05  FILLER              PIC X(16) VALUE "YAHOO.CO.IN     ".
010500         05  FILLER              PIC X(16) VALUE "PROTONMAIL.COM  ".
010600         05  FILLER              PIC X(16) VALUE "TUTANOTA.COM    ".
010700         05  FILLER              PIC X(16) VALUE "ZOHO.COM        ".
010800*
010900     03  GEN-DOMAIN-TABLE-R      REDEFINES GEN-DOMAIN-VALUES.
011000         05  GEN-DOMAIN-ENTRY    PIC X(16)
011100                                 OCCURS 32 TIMES
011200                                 INDEXED BY GEN-DOMAIN-IDX.
011300*
011400 01  GEN-DOMAIN-LIMIT             PIC 9(02) COMP VALUE 32.
011500*
011600*----------------------------------------------------------------
011700*    RUN COUNTERS, SWITCHES AND THE BUILD-UP AREA FOR ONE LINE
011800*    OF OUTPUT.
011900*----------------------------------------------------------------
012000 01  GEN-RUN-COUNTERS.
012100     03  GEN-REQUESTED-COUNT     PIC 9(09) COMP  VALUE 0.
012200     03  GEN-WRITTEN-COUNT       PIC 9(09) COMP  VALUE 0.
012300*
012400*        GEN-SHAPE-SELECTOR PICKS INVALID VS. VALID (1-IN-20,
012500*        REQ 99-041).  GEN-VALID-SHAPE-SEL AND
012600*        GEN-INVALID-SHAPE-SEL EACH THEN PICK ONE OF THEIR
012700*        FOUR REQUIRED SHAPES.
012800*
012900     03  GEN-SHAPE-SELECTOR      PIC 9(02) COMP  VALUE 0.
013000     03  GEN-VALID-SHAPE-SEL     PIC 9(01) COMP  VALUE 0.
013100     03  GEN-INVALID-SHAPE-SEL   PIC 9(01) COMP  VALUE 0.
013200     03  GEN-NUMBER-SUFFIX       PIC 9(04) COMP  VALUE 0.
013300*
013400 01  GEN-OUTPUT-LINE.
013500     05  GEN-EMAIL-ADDRESS       PIC X(80)      VALUE SPACES.
013600     05  FILLER                  PIC X(08)      VALUE SPACES.
013700*
013800 01  GEN-WORK-FIELDS.
013900     03  GEN-NAME-PART           PIC X(16)      VALUE SPACES.
014000     03  GEN-NAME-PART-2         PIC X(16)      VALUE SPACES.
014100     03  GEN-DOMAIN-PART         PIC X(16)      VALUE SPACES.
014200     03  GEN-SUFFIX-DISP         PIC 9(04)      VALUE 0.
014300     03  WK-SPECIAL-CHARS        PIC X(04)      VALUE "!#$%".
