000100******************************************************************
000200*                                                                *
000300*            E M A I L   B L A S T   W O R K   A R E A           *
000400*                                                                *
000500******************************************************************
000600*
000700*    WORK AREA FOR EMLBLAST, THE PERSONALIZED-MAILING BATCH JOB.
000800*    HOLDS THE RECIPIENT RECORD, THE HEADER-VALIDATION FLAGS,
000900*    THE FIXED MESSAGE TEMPLATE AND THE OUTBOUND MESSAGE LINE.
001000*
001100*    05/03/94  JDM  ORIGINAL.                                     JDM0594
001200*    02/14/96  RTK  ADDED THE HEADER-COLUMN CHECK -- A BAD        RTK0296
001300*                   RECIPIENT EXTRACT WAS SILENTLY MAILING        RTK0296
001400*                   BLANK NAMES  (REQ 96-011).                    RTK0296
001500*    10/18/97  JDM  Y2K SWEEP -- NO WINDOWED DATE FIELDS FOUND.   JDM1097
001600*    07/19/99  RTK  ADDED BLC-TOTAL-COUNT SO 000900-END-OF-JOB    RTK0799
001700*                   IN EMLBLAST COULD REPORT THE COMBINED         RTK0799
001800*                   SENT-PLUS-ERROR TOTAL THE MAILING LIST DESK   RTK0799
001900*                   WANTS ON THE END-OF-JOB LINE  (REQ 99-041).   RTK0799
002000*    03/06/01  PLV  NO LAYOUT CHANGE -- NOTING HERE THAT RCP-      PLV0301
002100*                   EMAIL IS NOW TRIMMED THE SAME AS RCP-NAME AND PLV0301
002200*                   RCP-LINK, AND A BLANK RCP-EMAIL NO LONGER     PLV0301
002300*                   MARKS THE RECORD AS IN ERROR  (REQ 01-014).   PLV0301
002400*
002500*----------------------------------------------------------------
002600*    RECIPIENT RECORD -- ONE PER MAILING LIST LINE, DELIMITED
002700*    BY COMMAS ON DISK, UNSTRUNG INTO THIS AREA.
002800*----------------------------------------------------------------
002900 01  RECIPIENT-RECORD.
003000     05  RCP-EMAIL               PIC X(60).
003100     05  RCP-NAME                PIC X(30).
003200     05  RCP-LINK                PIC X(80).
003300     05  FILLER                  PIC X(10)      VALUE SPACES.
003400*
003500*----------------------------------------------------------------
003600*    HEADER LINE WORK AREA AND VALIDATION FLAGS.
003700*----------------------------------------------------------------
003800 01  HEADER-WORK-AREA.
003900     03  HDR-LINE                PIC X(170)     VALUE SPACES.
004000     03  HDR-FOUND-FLAGS.
004100         05  HDR-EMAIL-FOUND     PIC X(01)      VALUE "N".
004200             88  HDR-HAS-EMAIL       VALUE "Y".
004300         05  HDR-NAME-FOUND      PIC X(01)      VALUE "N".
004400             88  HDR-HAS-NAME        VALUE "Y".
004500         05  HDR-LINK-FOUND      PIC X(01)      VALUE "N".
004600             88  HDR-HAS-LINK        VALUE "Y".
004700*
004800*        THE THREE FLAGS ABOVE, VIEWED AS ONE 3-BYTE STRING SO
004900*        000000-CONTROL CAN TEST "ALL THREE FOUND" IN ONE
005000*        COMPARE INSTEAD OF THREE 88-LEVEL TESTS.
005100*
005200     03  HDR-FOUND-FLAGS-R REDEFINES HDR-FOUND-FLAGS
005300                              PIC X(03).
005400         88  HDR-ALL-COLUMNS-FOUND    VALUE "YYY".
005500*
005600     03  HDR-MISSING-LIST        PIC X(40)      VALUE SPACES.
005700     03  HDR-EMPTY-FLAG          PIC X(01)      VALUE "N".
005800         88  HDR-FILE-IS-EMPTY       VALUE "Y".
005900*
006000*----------------------------------------------------------------
006100*    THE FIXED SUBJECT / BODY TEMPLATE.  {NAME} AND {LINK} ARE
006200*    REPLACED AT RUN TIME BY 004000-BUILD-MESSAGE.
006300*----------------------------------------------------------------
006400 01  MESSAGE-TEMPLATE-CONSTANTS.
006500     03  MTC-SENDER-ADDRESS      PIC X(40)      VALUE
006600         "no-reply@shop-mailer.example".
006700     03  MTC-SUBJECT-LINE        PIC X(60)      VALUE
006800         "YOUR PERSONALIZED LINK IS READY".
006900     03  MTC-BODY-GREETING-1     PIC X(08)      VALUE
007000         "Hello, ".
007100     03  MTC-BODY-GREETING-2     PIC X(01)      VALUE "!".
007200     03  MTC-BODY-LINK-LEAD      PIC X(24)      VALUE
007300         "Here is your link: ".
007400     03  MTC-BODY-CLOSING        PIC X(20)      VALUE
007500         "Regards, Your team".
007600*
007700*----------------------------------------------------------------
007800*    OUTBOUND MESSAGE LINE AND RUN COUNTERS.
007900*----------------------------------------------------------------
008000 01  OUTBOUND-MESSAGE-RECORD.
008100     05  MSG-LINE                PIC X(132).
008200     05  FILLER                  PIC X(08)      VALUE SPACES.
008300*
008400 01  BLAST-COUNTERS.
008500     03  BLC-SENT-COUNT          PIC 9(09) COMP  VALUE 0.
008600     03  BLC-ERROR-COUNT         PIC 9(09) COMP  VALUE 0.
008700     03  BLC-TOTAL-COUNT         PIC 9(09) COMP  VALUE 0.
008800*
008900 01  BLAST-SWITCHES.
009000     03  BLW-END-OF-FILE-FLAG    PIC 9(01) COMP  VALUE 0.
009100         88  BLW-END-OF-RECIPIENTS   VALUE 1.
009200     03  BLW-RECORD-ERROR-FLAG   PIC 9(01) COMP  VALUE 0.
009300         88  BLW-RECORD-IN-ERROR     VALUE 1.
009400*
009500*----------------------------------------------------------------
009600*    NAME AND LINK BLANK-TRIM WORK AREAS, USED SO A TRAILING
009700*    OR LEADING SPACE ON THE INPUT LINE DOES NOT LAND IN THE
009800*    OUTGOING MESSAGE.
009900*----------------------------------------------------------------
010000 01  TRIM-WORK-AREA.
010100     03  TW-FIELD-IN             PIC X(80)      VALUE SPACES.
010200     03  TW-FIELD-IN-BYTES REDEFINES TW-FIELD-IN.
010300         05  TW-FIELD-BYTE       PIC X(01)  OCCURS 80 TIMES.
010400     03  TW-FIELD-OUT            PIC X(80)      VALUE SPACES.
010500     03  TW-FIELD-LEN            PIC 9(03) COMP  VALUE 0.
