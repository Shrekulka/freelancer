000100******************************************************************
000200*                                                                *
000300*              C O U N T R Y   T A B L E   W O R K   A R E A     *
000400*                                                                *
000500******************************************************************
000600*
000700*    THIS MEMBER HOLDS THE DOMAIN-SUFFIX / COUNTRY-CODE TABLE
000800*    USED BY THE EMAIL SORTER SUITE (EMLSORT, EMLCTRY) TO BUCKET
000900*    AN OUTBOUND ADDRESS BY ITS DOMAIN ENDING.  THE TABLE IS
001000*    SCANNED TOP TO BOTTOM -- FIRST SUFFIX WHOSE DOMAIN ENDS
001100*    WITH "." + SUFFIX WINS.  DO NOT RE-ORDER THE ENTRIES; THE
001200*    ORDER IS PART OF THE BUSINESS RULE (SEE THE COUNTRY TABLE
001300*    MAINTENANCE LOG BELOW).
001400*
001500*    04/22/91  JDM  ORIGINAL TABLE -- US, UK, FR, DE, JP.         JDM0491
001600*    11/03/93  JDM  ADDED RU, CN FOR THE EASTERN EUROPE / FAR     JDM1193
001700*                   EAST MAILING LISTS  (REQ 93-118).             JDM1193
001800*    02/14/96  RTK  ADDED BR AND IN AT THE REQUEST OF THE         RTK0296
001900*                   INTERNATIONAL SALES DESK  (REQ 96-004).       RTK0296
002000*                   BR MUST PRECEDE THE PLAIN "US-COM" CHECK      RTK0296
002100*                   FOR .COM.BR MAIL OR IT MIS-BUCKETS TO US.     RTK0296
002200*    10/18/97  JDM  Y2K SWEEP -- NO DATE FIELDS IN THIS MEMBER,   JDM1097
002300*                   NO CHANGE REQUIRED.  NOTED FOR THE AUDIT.     JDM1097
002400*    03/06/01  PLV  NO TABLE CHANGE -- REVIEWED AGAINST THE       PLV0301
002500*                   MAILING LIST DESK'S CURRENT COUNTRY LIST AND  PLV0301
002600*                   CONFIRMED ALL 14 SUFFIX ROWS STILL MATCH      PLV0301
002700*                   (REQ 01-014 AUDIT).                           PLV0301
002800*
002900 01  CTRY-TABLE.
003000     03  CTRY-TABLE-VALUES.
003100         05  FILLER              PIC X(18) VALUE
003200             "US      COM       ".
003300         05  FILLER              PIC X(18) VALUE
003400             "US      NET       ".
003500         05  FILLER              PIC X(18) VALUE
003600             "US      ORG       ".
003700         05  FILLER              PIC X(18) VALUE
003800             "US      EDU       ".
003900         05  FILLER              PIC X(18) VALUE
004000             "UK      CO.UK     ".
004100         05  FILLER              PIC X(18) VALUE
004200             "UK      ORG.UK    ".
004300         05  FILLER              PIC X(18) VALUE
004400             "UK      AC.UK     ".
004500         05  FILLER              PIC X(18) VALUE
004600             "FR      FR        ".
004700         05  FILLER              PIC X(18) VALUE
004800             "DE      DE        ".
004900         05  FILLER              PIC X(18) VALUE
005000             "JP      JP        ".
005100         05  FILLER              PIC X(18) VALUE
005200             "RU      RU        ".
005300         05  FILLER              PIC X(18) VALUE
005400             "CN      CN        ".
005500         05  FILLER              PIC X(18) VALUE
005600             "BR      COM.BR    ".
005700         05  FILLER              PIC X(18) VALUE
005800             "IN      IN        ".
005900*
006000     03  CTRY-TABLE-R            REDEFINES CTRY-TABLE-VALUES.
006100         05  CTRY-ENTRY          OCCURS 14 TIMES
006200                                 INDEXED BY CTRY-IDX.
006300             07  CT-COUNTRY-CODE     PIC X(08).
006400             07  CT-DOMAIN-SUFFIX    PIC X(10).
006500*
006600*        NUMBER OF SUFFIX ROWS IN THE TABLE ABOVE.
006700*
006800 01  CTRY-TABLE-LIMIT             PIC 9(02)  COMP  VALUE 14.
006900*
007000*        THE NINE DISTINCT BUCKET CODES, IN REPORTING ORDER,
007100*        INCLUDING THE "OTHER" CATCH-ALL BUCKET.  USED BY
007200*        EMLSORT TO DRIVE THE PER-COUNTRY COUNTER TABLE AND
007300*        THE END-OF-JOB STATISTICS DISPLAY.
007400*
007500 01  CTRY-CODE-TABLE.
007600     03  CTRY-CODE-VALUES.
007700         05  FILLER              PIC X(08) VALUE "US      ".
007800         05  FILLER              PIC X(08) VALUE "UK      ".
007900         05  FILLER              PIC X(08) VALUE "FR      ".
008000         05  FILLER              PIC X(08) VALUE "DE      ".
008100         05  FILLER              PIC X(08) VALUE "JP      ".
008200         05  FILLER              PIC X(08) VALUE "RU      ".
008300         05  FILLER              PIC X(08) VALUE "CN      ".
008400         05  FILLER              PIC X(08) VALUE "BR      ".
008500         05  FILLER              PIC X(08) VALUE "IN      ".
008600     03  CTRY-CODE-TABLE-R       REDEFINES CTRY-CODE-VALUES.
008700         05  CTRY-CODE-ENTRY     PIC X(08)
008800                                 OCCURS 9 TIMES
008900                                 INDEXED BY CTRY-CODE-IDX.
009000*
009100 01  CTRY-CODE-LIMIT              PIC 9(02)  COMP  VALUE 9.
