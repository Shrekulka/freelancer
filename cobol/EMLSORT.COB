000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    EMLSORT.
000400*
000500 AUTHOR.        J. D. MCCLENDON.
000600*
000700 INSTALLATION.  SUN VALLEY SYSTEMS.
000800*
000900 DATE-WRITTEN.  04/22/91.
001000*
001100 DATE-COMPILED.
001200*
001300 SECURITY.      UNCLASSIFIED -- INTERNAL DISTRIBUTION ONLY.
001400*
001500*        *******************************
001600*        *                             *
001700*        *     Judson D. McClendon     *
001800*        *     Sun Valley Systems      *
001900*        *     329 37th Court N.E.     *
002000*        *     Birmingham, AL 35215    *
002100*        *        205-853-8440         *
002200*        *                             *
002300*        *******************************
002400*
002500******************************************************************
002600*                                                                *
002700*   EMLSORT -- EMAIL ADDRESS SORTER, MAIN LINE DRIVER.           *
002800*                                                                *
002900*   READS ONE OR MORE FLAT FILES OF EMAIL ADDRESSES NAMED IN     *
003000*   THE FILE-LIST CONTROL FILE, VALIDATES EACH ADDRESS AND       *
003100*   ROUTES IT TO A PER-COUNTRY OUTPUT FILE BY CALLING EMLCTRY.   *
003200*   RESTARTABLE FROM A CHECKPOINT EVERY SAVE-STATE-INTERVAL      *
003300*   ADDRESSES.                                                   *
003400*                                                                *
003500*----------------------------------------------------------------
003600*                   C H A N G E   L O G                          *
003700*----------------------------------------------------------------
003800*
003900*    04/22/91  JDM  ORIGINAL -- SINGLE INPUT FILE, FOUR           JDM0491
004000*                   COUNTRIES (US, UK, FR, DE).                   JDM0491
004100*    11/03/93  JDM  MULTIPLE INPUT FILES, DUPLICATE NAMES         JDM1193
004200*                   REMOVED AND SORTED ASCENDING BEFORE OPEN.     JDM1193
004300*                   ADDED RU AND CN TO THE COUNTRY TABLE          JDM1193
004400*                   (REQ 93-118).                                 JDM1193
004500*    07/09/95  JDM  ADDED THE CHECKPOINT/RESTART LOGIC -- A       JDM0795
004600*                   NIGHTLY RUN ABENDED AT 4.6 MILLION RECORDS    JDM0795
004700*                   AND HAD TO RESTART FROM SCRATCH  (REQ 95-061).JDM0795
004800*    02/14/96  RTK  MOVED THE DOMAIN CLASSIFY LOGIC INTO ITS OWN  RTK0296
004900*                   CALLABLE MODULE, EMLCTRY.  ADDED BR AND IN    RTK0296
005000*                   TO THE COUNTRY TABLE  (REQ 96-004).           RTK0296
005100*    09/02/96  RTK  INVALID-OUT AND COUNTRY-OUT ARE NOW OPENED    RTK0996
005200*                   EXTEND (OUTPUT ONLY ON FIRST CREATION) SO A   RTK0996
005300*                   RESTART FROM CHECKPOINT APPENDS RATHER THAN   RTK0996
005400*                   DUPLICATING LINES ALREADY WRITTEN (REQ 96-030)RTK0996
005500*    10/18/97  JDM  Y2K SWEEP -- NO WINDOWED DATE FIELDS IN       JDM1097
005600*                   THIS PROGRAM.  DATE-COMPILED LEFT BLANK PER   JDM1097
005700*                   STANDARD SHOP PRACTICE.                       JDM1097
005800*    03/11/98  RTK  API-REQUEST-COUNT WIRED TO ZERO PERMANENTLY   RTK0398
005900*                   -- THE LIVE COUNTRY LOOKUP SERVICE WAS        RTK0398
006000*                   RETIRED, TABLE-ONLY CLASSIFY FROM HERE ON     RTK0398
006100*                   (REQ 98-007).                                 RTK0398
006200*    07/19/99  RTK  AUDIT FOUND ALL NINE COUNTRIES SHARING ONE    RTK0799
006300*                   COUNTRYOUT DATASET -- SPLIT INTO ONE OUTPUT   RTK0799
006400*                   FILE PER COUNTRY (USOUT, UKOUT, FROUT, DEOUT, RTK0799
006500*                   JPOUT, RUOUT, CNOUT, BROUT, INOUT) AND WIRED  RTK0799
006600*                   UP THE LONG-DECLARED OTHEROUT FILE, WHICH     RTK0799
006700*                   WAS NEVER BEING WRITTEN.  ALSO FIXED A LATENT RTK0799
006800*                   BUG WHERE AN OTHER-BUCKET ADDRESS FELL        RTK0799
006900*                   THROUGH TO 000420-CREDIT-COUNTRY AND WAS      RTK0799
007000*                   MISCOUNTED AGAINST INDIA'S TOTAL  (REQ 99-041)RTK0799
007100*    03/06/01  PLV  MAILING LIST DESK REPORTED GOOD ADDRESSES      PLV0301
007200*                   WITH A LEADING BLANK (UPLOAD PADDING) FALLING PLV0301
007300*                   THROUGH TO INVALID-OUT -- ADDED 000405-TRIM-  PLV0301
007400*                   EMAIL-ADDRESS TO SQUEEZE OUT LEADING AND      PLV0301
007500*                   TRAILING BLANKS BEFORE THE CLASSIFY CALL      PLV0301
007600*                   (REQ 01-014).                                 PLV0301
007700*    03/19/01  PLV  AUDIT DESK FOUND HL-INVALID-COUNT AND         PLV0319
007800*                   HL-OTHER-COUNT IN EMLSRTW.CPY WERE INCREMENTED PLV0319
007900*                   HERE IN 000200 AND 000400 BUT NEVER USED --   PLV0319
008000*                   INVALID AND OTHER RECORDS ARE WRITTEN AS      PLV0319
008100*                   THEY ARE CLASSIFIED, NOT HELD FOR A DEFERRED  PLV0319
008200*                   END-OF-RUN PASS.  DROPPED THE DEAD REFERENCES PLV0319
008300*                   (REQ 01-022, SEE EMLSRTW.CPY).                PLV0319
008400*
008500 ENVIRONMENT DIVISION.
008600*
008700 CONFIGURATION SECTION.
008800*
008900 SOURCE-COMPUTER.   IBM-4381.
009000 OBJECT-COMPUTER.   IBM-4381.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM.
009300*
009400 INPUT-OUTPUT SECTION.
009500*
009600 FILE-CONTROL.
009700*
009800     SELECT FILE-LIST-FILE       ASSIGN TO FILELIST
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS IS SS-FILE-STATUS.
010100*
010200     SELECT EMAIL-IN-FILE        ASSIGN TO EMAILIN
010300            ORGANIZATION IS LINE SEQUENTIAL
010400            FILE STATUS IS SS-FILE-STATUS.
010500*
010600*        ONE OUTPUT FILE PER CONFIGURED COUNTRY CODE (REQ 99-041) --
010700*        SEE THE 07/19/99 CHANGE-LOG ENTRY BELOW.  THIS SHOP HAS NO
010800*        DYNAMIC-ASSIGN FACILITY, AND THE COUNTRY LIST IS SHORT AND
010900*        STABLE (CTRY-CODE-LIMIT IN CTRYTBLW.CPY), SO EACH BUCKET
011000*        GETS ITS OWN FIXED SELECT/FD LIKE ANY OTHER FILE IN THIS
011100*        PROGRAM.
011200*
011300     SELECT US-OUT-FILE          ASSIGN TO USOUT
011400            ORGANIZATION IS LINE SEQUENTIAL
011500            FILE STATUS IS SS-FILE-STATUS.
011600*
011700     SELECT UK-OUT-FILE          ASSIGN TO UKOUT
011800            ORGANIZATION IS LINE SEQUENTIAL
011900            FILE STATUS IS SS-FILE-STATUS.
012000*
012100     SELECT FR-OUT-FILE          ASSIGN TO FROUT
012200            ORGANIZATION IS LINE SEQUENTIAL
012300            FILE STATUS IS SS-FILE-STATUS.
012400*
012500     SELECT DE-OUT-FILE          ASSIGN TO DEOUT
012600            ORGANIZATION IS LINE SEQUENTIAL
012700            FILE STATUS IS SS-FILE-STATUS.
012800*
012900     SELECT JP-OUT-FILE          ASSIGN TO JPOUT
013000            ORGANIZATION IS LINE SEQUENTIAL
013100            FILE STATUS IS SS-FILE-STATUS.
013200*
013300     SELECT RU-OUT-FILE          ASSIGN TO RUOUT
013400            ORGANIZATION IS LINE SEQUENTIAL
013500            FILE STATUS IS SS-FILE-STATUS.
013600*
013700     SELECT CN-OUT-FILE          ASSIGN TO CNOUT
013800            ORGANIZATION IS LINE SEQUENTIAL
013900            FILE STATUS IS SS-FILE-STATUS.
014000*
014100     SELECT BR-OUT-FILE          ASSIGN TO BROUT
014200            ORGANIZATION IS LINE SEQUENTIAL
014300            FILE STATUS IS SS-FILE-STATUS.
014400*
014500     SELECT IN-OUT-FILE          ASSIGN TO INOUT
014600            ORGANIZATION IS LINE SEQUENTIAL
014700            FILE STATUS IS SS-FILE-STATUS.
014800*
014900     SELECT INVALID-OUT-FILE     ASSIGN TO INVALIDOUT
015000            ORGANIZATION IS LINE SEQUENTIAL
015100            FILE STATUS IS SS-FILE-STATUS.
015200*
015300     SELECT OTHER-OUT-FILE       ASSIGN TO OTHEROUT
015400            ORGANIZATION IS LINE SEQUENTIAL
015500            FILE STATUS IS SS-FILE-STATUS.
015600*
015700     SELECT STATE-FILE           ASSIGN TO STATEFILE
015800            ORGANIZATION IS LINE SEQUENTIAL
015900            FILE STATUS IS SS-FILE-STATUS.
016000*
016100 DATA DIVISION.
016200*
016300 FILE SECTION.
016400*
016500 FD  FILE-LIST-FILE.
016600 01  FILE-LIST-RECORD            PIC X(80).
016700*
016800 FD  EMAIL-IN-FILE.
016900 01  EMAIL-IN-RECORD             PIC X(80).
017000*
017100 FD  US-OUT-FILE.
017200 01  US-OUT-RECORD               PIC X(80).
017300*
017400 FD  UK-OUT-FILE.
017500 01  UK-OUT-RECORD               PIC X(80).
017600*
017700 FD  FR-OUT-FILE.
017800 01  FR-OUT-RECORD               PIC X(80).
017900*
018000 FD  DE-OUT-FILE.
018100 01  DE-OUT-RECORD               PIC X(80).
018200*
018300 FD  JP-OUT-FILE.
018400 01  JP-OUT-RECORD               PIC X(80).
018500*
018600 FD  RU-OUT-FILE.
018700 01  RU-OUT-RECORD               PIC X(80).
018800*
018900 FD  CN-OUT-FILE.
019000 01  CN-OUT-RECORD               PIC X(80).
019100*
019200 FD  BR-OUT-FILE.
019300 01  BR-OUT-RECORD               PIC X(80).
019400*
019500 FD  IN-OUT-FILE.
019600 01  IN-OUT-RECORD               PIC X(80).
019700*
019800 FD  INVALID-OUT-FILE.
019900 01  INVALID-OUT-RECORD          PIC X(80).
020000*
020100 FD  OTHER-OUT-FILE.
020200 01  OTHER-OUT-RECORD            PIC X(80).
020300*
020400 FD  STATE-FILE.
020500 01  STATE-FILE-RECORD           PIC X(197).
020600*
020700 WORKING-STORAGE SECTION.
020800*
020900 77  WS-CURRENT-FILE-NAME        PIC X(80)      VALUE SPACES.
021000*
021100*        USED TO PEEK AT THE FIRST BYTE OF A FILE-LIST LINE FOR
021200*        THE COMMENT-LINE CHECK IN 000110.
021300*
021400 01  WS-FILE-LIST-LINE           PIC X(80)      VALUE SPACES.
021500 01  WS-FILE-LIST-VIEW REDEFINES WS-FILE-LIST-LINE.
021600     03  WS-COMMENT-CHAR         PIC X(01).
021700     03  FILLER                 PIC X(79).
021800*
021900 COPY "EMLSRTW.CPY".
022000 COPY "CTRYTBLW.CPY".
022100 COPY "EMLCTRYL.CPY".
022200*
022300 PROCEDURE DIVISION.
022400*
022500******************************************************************
022600*                                                                *
022700*                         C O N T R O L                          *
022800*                                                                *
022900******************************************************************
023000*
023100 000000-CONTROL.
023200*
023300     PERFORM 000100-BUILD-FILE-LIST
023400        THRU 000100-EXIT.
023500*
023600     IF (SS-NO-INPUT-FILES)
023700         DISPLAY "NO INPUT FILES FOUND."
023800         GO TO 000000-EXIT.
023900*
024000     PERFORM 000200-INITIALIZE-COUNTERS
024100        THRU 000200-EXIT.
024200*
024300     PERFORM 000300-PROCESS-ONE-FILE
024400        THRU 000300-EXIT
024500         VARYING FL-IDX
024600             FROM 1 BY 1
024700         UNTIL (FL-IDX > FL-ENTERED).
024800*
024900     PERFORM 000800-END-OF-JOB
025000        THRU 000800-EXIT.
025100*
025200 000000-EXIT.
025300     STOP RUN.
025400*
025500*
025600******************************************************************
025700*          B U I L D   F I L E   L I S T                         *
025800******************************************************************
025900*
026000*    READS THE FILE-LIST CONTROL FILE (ONE DATASET NAME PER
026100*    LINE), THEN REMOVES DUPLICATES AND SHELL-SORTS THE
026200*    SURVIVORS INTO ASCENDING NAME ORDER.
026300*
026400 000100-BUILD-FILE-LIST.
026500*
026600     MOVE 0 TO FL-ENTERED.
026700     OPEN INPUT FILE-LIST-FILE.
026800     IF (SS-FILE-NOT-FOUND)
026900         MOVE 1 TO SS-NO-INPUT-FLAG
027000         GO TO 000100-EXIT.
027100*
027200     PERFORM 000110-READ-FILE-LIST-LINE
027300        THRU 000110-EXIT
027400         UNTIL (SS-END-OF-CURRENT-FILE)
027500             OR (FL-ENTERED >= FL-ELIM).
027600*
027700     CLOSE FILE-LIST-FILE.
027800     MOVE 0 TO SS-END-OF-FILE-FLAG.
027900*
028000     IF (FL-ENTERED = 0)
028100         MOVE 1 TO SS-NO-INPUT-FLAG
028200         GO TO 000100-EXIT.
028300*
028400     PERFORM 000120-SHELL-SORT-NAMES
028500        THRU 000120-EXIT.
028600*
028700 000100-EXIT.
028800     EXIT.
028900*
029000*                READ ONE FILE-LIST LINE
029100*
029200 000110-READ-FILE-LIST-LINE.
029300*
029400     READ FILE-LIST-FILE
029500         AT END
029600             MOVE 1 TO SS-END-OF-FILE-FLAG
029700             GO TO 000110-EXIT.
029800*
029900     IF (FILE-LIST-RECORD = SPACES)
030000         GO TO 000110-EXIT.
030100*
030200*        A LEADING "*" ON THE CONTROL FILE MARKS A COMMENT LINE
030300*        -- LETS OPERATIONS ANNOTATE THE FILE LIST WITHOUT
030400*        HAVING TO PULL A DATASET OUT OF THE RUN  (REQ 93-118).
030500*
030600     MOVE FILE-LIST-RECORD TO WS-FILE-LIST-LINE.
030700     IF (WS-COMMENT-CHAR = "*")
030800         GO TO 000110-EXIT.
030900*
031000     SET FL-DUP-FLAG TO 0.
031100     SET FL-CMPX TO 1.
031200     PERFORM 000111-CHECK-DUPLICATE
031300        THRU 000111-EXIT
031400             UNTIL (FL-CMPX > FL-ENTERED)
031500                 OR (FL-NAME-IS-DUPLICATE).
031600*
031700     IF NOT FL-NAME-IS-DUPLICATE
031800         ADD 1 TO FL-ENTERED
031900         SET FL-IDX TO FL-ENTERED
032000         MOVE FILE-LIST-RECORD TO FL-NAME(FL-IDX).
032100*
032200 000110-EXIT.
032300     EXIT.
032400*
032500 000111-CHECK-DUPLICATE.
032600*
032700     IF (FL-NAME(FL-CMPX) = FILE-LIST-RECORD)
032800         MOVE 1 TO FL-DUP-FLAG
032900     ELSE
033000         SET FL-CMPX UP BY 1.
033100*
033200 000111-EXIT.
033300     EXIT.
033400*
033500*          SHELL-SORT THE FILE-NAME TABLE, ASCENDING
033600*
033700 000120-SHELL-SORT-NAMES.
033800*
033900     MOVE FL-ENTERED TO FL-GAP.
034000*
034100 000121-GAP-LOOP.
034200*
034300     DIVIDE FL-GAP BY 2 GIVING FL-GAP.
034400     IF (FL-GAP = 0)
034500         GO TO 000120-EXIT.
034600*
034700     MOVE 1 TO FL-SWAPPED-FLAG.
034800     PERFORM 000122-PASS-LOOP
034900        THRU 000122-EXIT
035000         UNTIL (FL-SWAPPED-FLAG = 0).
035100*
035200     GO TO 000121-GAP-LOOP.
035300*
035400 000120-EXIT.
035500     EXIT.
035600*
035700 000122-PASS-LOOP.
035800*
035900     MOVE 0 TO FL-SWAPPED-FLAG.
036000     PERFORM 000123-COMPARE-SWAP
036100        THRU 000123-EXIT
036200         VARYING FL-I
036300             FROM 1 BY 1
036400         UNTIL (FL-I + FL-GAP > FL-ENTERED).
036500*
036600 000122-EXIT.
036700     EXIT.
036800*
036900 000123-COMPARE-SWAP.
037000*
037100     COMPUTE FL-J = FL-I + FL-GAP.
037200     IF (FL-NAME(FL-I) > FL-NAME(FL-J))
037300         MOVE FL-NAME(FL-I) TO FL-HOLD-NAME
037400         MOVE FL-NAME(FL-J) TO FL-NAME(FL-I)
037500         MOVE FL-HOLD-NAME  TO FL-NAME(FL-J)
037600         MOVE 1 TO FL-SWAPPED-FLAG.
037700*
037800 000123-EXIT.
037900     EXIT.
038000*
038100*
038200******************************************************************
038300*          I N I T I A L I Z E   C O U N T E R S                 *
038400******************************************************************
038500*
038600 000200-INITIALIZE-COUNTERS.
038700*
038800     MOVE SPACES TO CTRY-CODE-VALUES.
038900     MOVE LOW-VALUES TO SORTER-COUNTERS.
039000     PERFORM 000210-ZERO-ONE-COUNTER
039100        THRU 000210-EXIT
039200         VARYING SC-CX
039300             FROM 1 BY 1
039400         UNTIL (SC-CX > 9).
039500*
039600     MOVE 0 TO SC-TOTAL-PROCESSED SC-CONFIG-USAGE-COUNT
039700               SC-INVALID-COUNT SC-OTHER-COUNT
039800               SC-API-REQUEST-COUNT SC-SINCE-CHECKPOINT.
039900*
040000     PERFORM 000220-TRY-RESTORE-CHECKPOINT
040100        THRU 000220-EXIT.
040200*
040300 000200-EXIT.
040400     EXIT.
040500*
040600 000210-ZERO-ONE-COUNTER.
040700*
040800     MOVE 0 TO SC-COUNTRY-COUNT(SC-CX).
040900*
041000 000210-EXIT.
041100     EXIT.
041200*
041300*          RESTORE A PRIOR CHECKPOINT IF ONE EXISTS
041400*
041500 000220-TRY-RESTORE-CHECKPOINT.
041600*
041700     MOVE 0 TO SS-CHECKPOINT-FOUND.
041800     OPEN INPUT STATE-FILE.
041900     IF (SS-FILE-NOT-FOUND)
042000         DISPLAY "NO CHECKPOINT FOUND, STARTING FRESH."
042100         GO TO 000220-EXIT.
042200*
042300     READ STATE-FILE
042400         AT END
042500             DISPLAY "NO CHECKPOINT FOUND, STARTING FRESH."
042600             CLOSE STATE-FILE
042700             GO TO 000220-EXIT.
042800*
042900     MOVE STATE-FILE-RECORD TO SORTER-STATE-RECORD.
043000     MOVE SS-TOTAL-PROCESSED  TO SC-TOTAL-PROCESSED.
043100     MOVE SS-CONFIG-USAGE     TO SC-CONFIG-USAGE-COUNT.
043200     MOVE SS-INVALID-COUNT    TO SC-INVALID-COUNT.
043300     MOVE SS-OTHER-COUNT      TO SC-OTHER-COUNT.
043400*
043500     PERFORM 000221-RESTORE-ONE-COUNTRY
043600        THRU 000221-EXIT
043700         VARYING SC-CX
043800             FROM 1 BY 1
043900         UNTIL (SC-CX > 9).
044000*
044100     DISPLAY "CHECKPOINT RESTORED -- RESUMING RUN.".
044200     CLOSE STATE-FILE.
044300     MOVE 1 TO SS-CHECKPOINT-FOUND.
044400*
044500 000220-EXIT.
044600     EXIT.
044700*
044800 000221-RESTORE-ONE-COUNTRY.
044900*
045000     MOVE SS-COUNTRY-COUNT(SC-CX) TO SC-COUNTRY-COUNT(SC-CX).
045100*
045200 000221-EXIT.
045300     EXIT.
045400*
045500*
045600******************************************************************
045700*          P R O C E S S   O N E   I N P U T   F I L E           *
045800******************************************************************
045900*
046000 000300-PROCESS-ONE-FILE.
046100*
046200     MOVE FL-NAME(FL-IDX) TO WS-CURRENT-FILE-NAME.
046300     OPEN INPUT EMAIL-IN-FILE.
046400     IF (SS-FILE-NOT-FOUND)
046500         DISPLAY "UNABLE TO OPEN " WS-CURRENT-FILE-NAME
046600         GO TO 000300-EXIT.
046700*
046800     MOVE 0 TO SS-END-OF-FILE-FLAG.
046900     PERFORM 000400-PROCESS-ONE-RECORD
047000        THRU 000400-EXIT
047100         UNTIL (SS-END-OF-CURRENT-FILE).
047200*
047300     CLOSE EMAIL-IN-FILE.
047400     MOVE 0 TO SS-END-OF-FILE-FLAG.
047500*
047600 000300-EXIT.
047700     EXIT.
047800*
047900*
048000******************************************************************
048100*          P R O C E S S   O N E   R E C O R D                   *
048200******************************************************************
048300*
048400 000400-PROCESS-ONE-RECORD.
048500*
048600     READ EMAIL-IN-FILE
048700         AT END
048800             MOVE 1 TO SS-END-OF-FILE-FLAG
048900             GO TO 000400-EXIT.
049000*
049100     MOVE EMAIL-IN-RECORD TO EMAIL-ADDRESS.
049200*
049300     IF (EMAIL-ADDRESS = SPACES)
049400         GO TO 000400-EXIT.
049500*
049600     PERFORM 000405-TRIM-EMAIL-ADDRESS
049700        THRU 000405-EXIT.
049800*
049900     MOVE EMAIL-ADDRESS TO ECP-EMAIL-ADDRESS.
050000     MOVE SPACES TO ECP-COUNTRY-CODE.
050100     MOVE "N" TO ECP-FORMAT-VALID ECP-MATCHED-TABLE.
050200*
050300     CALL "EMLCTRY" USING EMAIL-CLASSIFY-PARM
050400                           CTRY-TABLE
050500                           CTRY-TABLE-LIMIT.
050600*
050700     IF ECP-FORMAT-IS-INVALID
050800         ADD 1 TO SC-INVALID-COUNT
050900         PERFORM 000410-WRITE-INVALID
051000            THRU 000410-EXIT
051100     ELSE
051200         ADD 1 TO SC-TOTAL-PROCESSED
051300         IF ECP-MATCHED-BY-TABLE
051400             ADD 1 TO SC-CONFIG-USAGE-COUNT
051500             PERFORM 000420-CREDIT-COUNTRY
051600                THRU 000420-EXIT
051700             PERFORM 000500-WRITE-COUNTRY-OUTPUT
051800                THRU 000500-EXIT
051900         ELSE
052000             MOVE "OTHER   " TO ECP-COUNTRY-CODE
052100             ADD 1 TO SC-OTHER-COUNT
052200             PERFORM 000510-WRITE-OTHER-OUTPUT
052300                THRU 000510-EXIT
052400         END-IF.
052500*
052600     ADD 1 TO SC-SINCE-CHECKPOINT.
052700     IF (SC-SINCE-CHECKPOINT >= SAVE-STATE-INTERVAL)
052800         PERFORM 000600-SAVE-CHECKPOINT
052900            THRU 000600-EXIT
053000         MOVE 0 TO SC-SINCE-CHECKPOINT.
053100*
053200 000400-EXIT.
053300     EXIT.
053400*
053500*          SQUEEZE LEADING AND TRAILING BLANKS OUT OF EMAIL-
053600*          ADDRESS BEFORE THE CLASSIFY CALL.  SEE THE 03/06/01
053700*          CHANGE-LOG ENTRY ABOVE.  A FULLY BLANK LINE NEVER
053800*          REACHES HERE -- THAT CASE WAS ALREADY DISPOSED OF
053900*          ABOVE.
054000*
054100 000405-TRIM-EMAIL-ADDRESS.
054200*
054300     MOVE EMAIL-ADDRESS TO WK-TRIM-IN.
054400     MOVE SPACES TO WK-TRIM-OUT.
054500     MOVE 0 TO WK-TRIM-FIRST WK-TRIM-LAST WK-TRIM-LEN.
054600     PERFORM 000406-SCAN-FIRST-BYTE
054700        THRU 000406-EXIT
054800         VARYING WK-TRIM-FIRST
054900             FROM 1 BY 1
055000         UNTIL (WK-TRIM-FIRST > 80)
055100             OR (WK-TRIM-BYTE(WK-TRIM-FIRST) NOT = SPACE).
055200*
055300     PERFORM 000407-SCAN-LAST-BYTE
055400        THRU 000407-EXIT
055500         VARYING WK-TRIM-LAST
055600             FROM 80 BY -1
055700         UNTIL (WK-TRIM-LAST = 0)
055800             OR (WK-TRIM-BYTE(WK-TRIM-LAST) NOT = SPACE).
055900*
056000     IF (WK-TRIM-FIRST <= 80)
056100         AND (WK-TRIM-FIRST <= WK-TRIM-LAST)
056200         COMPUTE WK-TRIM-LEN = WK-TRIM-LAST - WK-TRIM-FIRST + 1
056300         MOVE WK-TRIM-IN(WK-TRIM-FIRST : WK-TRIM-LEN)
056400             TO WK-TRIM-OUT(1 : WK-TRIM-LEN).
056500*
056600     MOVE WK-TRIM-OUT TO EMAIL-ADDRESS.
056700*
056800 000405-EXIT.
056900     EXIT.
057000*
057100 000406-SCAN-FIRST-BYTE.
057200*
057300*        NO-OP BODY -- LEADING-BLANK SCAN DONE BY THE TEST.
057400*
057500 000406-EXIT.
057600     EXIT.
057700*
057800 000407-SCAN-LAST-BYTE.
057900*
058000*        NO-OP BODY -- TRAILING-BLANK SCAN DONE BY THE TEST.
058100*
058200 000407-EXIT.
058300     EXIT.
058400*
058500*          WRITE ONE LINE TO THE INVALID-OUT FILE
058600*
058700 000410-WRITE-INVALID.
058800*
058900     OPEN EXTEND INVALID-OUT-FILE.
059000     IF (SS-FILE-NOT-FOUND)
059100         OPEN OUTPUT INVALID-OUT-FILE.
059200*
059300     MOVE EMAIL-ADDRESS TO INVALID-OUT-RECORD.
059400     WRITE INVALID-OUT-RECORD.
059500     CLOSE INVALID-OUT-FILE.
059600*
059700 000410-EXIT.
059800     EXIT.
059900*
060000*          BUMP THE COUNTER FOR THE MATCHED COUNTRY.  ONLY
060100*          CALLED WHEN ECP-MATCHED-BY-TABLE IS TRUE, SO THE
060200*          SEARCH IS GUARANTEED A HIT; THE AT-END LEG IS A
060300*          DEFENSIVE FALLBACK ONLY (REQ 99-041).
060400*
060500 000420-CREDIT-COUNTRY.
060600*
060700     SET SC-CX TO 1.
060800     SET CTRY-CODE-IDX TO 1.
060900     SEARCH CTRY-CODE-ENTRY
061000         VARYING SC-CX
061100         AT END
061200             SET SC-CX TO 9
061300         WHEN (CTRY-CODE-ENTRY(CTRY-CODE-IDX) = ECP-COUNTRY-CODE)
061400             CONTINUE.
061500*
061600     ADD 1 TO SC-COUNTRY-COUNT(SC-CX).
061700*
061800 000420-EXIT.
061900     EXIT.
062000*
062100*
062200******************************************************************
062300*          W R I T E   C O U N T R Y   O U T P U T               *
062400******************************************************************
062500*
062600*        SC-CX WAS SET BY 000420-CREDIT-COUNTRY ABOVE AND POINTS
062700*        AT THE MATCHED ENTRY IN CTRY-CODE-TABLE (1=US ... 9=IN,
062800*        SEE CTRYTBLW.CPY).  EACH COUNTRY HAS ITS OWN DATASET SO
062900*        A RECIPIENT LIST CAN BE PULLED FOR ONE COUNTRY WITHOUT
063000*        SCANNING THE OTHERS  (REQ 99-041).
063100*
063200 000500-WRITE-COUNTRY-OUTPUT.
063300*
063400     EVALUATE SC-CX
063500         WHEN 1
063600             OPEN EXTEND US-OUT-FILE
063700             IF (SS-FILE-NOT-FOUND)
063800                 OPEN OUTPUT US-OUT-FILE
063900             END-IF
064000             MOVE EMAIL-ADDRESS TO US-OUT-RECORD
064100             WRITE US-OUT-RECORD
064200             CLOSE US-OUT-FILE
064300         WHEN 2
064400             OPEN EXTEND UK-OUT-FILE
064500             IF (SS-FILE-NOT-FOUND)
064600                 OPEN OUTPUT UK-OUT-FILE
064700             END-IF
064800             MOVE EMAIL-ADDRESS TO UK-OUT-RECORD
064900             WRITE UK-OUT-RECORD
065000             CLOSE UK-OUT-FILE
065100         WHEN 3
065200             OPEN EXTEND FR-OUT-FILE
065300             IF (SS-FILE-NOT-FOUND)
065400                 OPEN OUTPUT FR-OUT-FILE
065500             END-IF
065600             MOVE EMAIL-ADDRESS TO FR-OUT-RECORD
065700             WRITE FR-OUT-RECORD
065800             CLOSE FR-OUT-FILE
065900         WHEN 4
066000             OPEN EXTEND DE-OUT-FILE
066100             IF (SS-FILE-NOT-FOUND)
066200                 OPEN OUTPUT DE-OUT-FILE
066300             END-IF
066400             MOVE EMAIL-ADDRESS TO DE-OUT-RECORD
066500             WRITE DE-OUT-RECORD
066600             CLOSE DE-OUT-FILE
066700         WHEN 5
066800             OPEN EXTEND JP-OUT-FILE
066900             IF (SS-FILE-NOT-FOUND)
067000                 OPEN OUTPUT JP-OUT-FILE
067100             END-IF
067200             MOVE EMAIL-ADDRESS TO JP-OUT-RECORD
067300             WRITE JP-OUT-RECORD
067400             CLOSE JP-OUT-FILE
067500         WHEN 6
067600             OPEN EXTEND RU-OUT-FILE
067700             IF (SS-FILE-NOT-FOUND)
067800                 OPEN OUTPUT RU-OUT-FILE
067900             END-IF
068000             MOVE EMAIL-ADDRESS TO RU-OUT-RECORD
068100             WRITE RU-OUT-RECORD
068200             CLOSE RU-OUT-FILE
068300         WHEN 7
068400             OPEN EXTEND CN-OUT-FILE
068500             IF (SS-FILE-NOT-FOUND)
068600                 OPEN OUTPUT CN-OUT-FILE
068700             END-IF
068800             MOVE EMAIL-ADDRESS TO CN-OUT-RECORD
068900             WRITE CN-OUT-RECORD
069000             CLOSE CN-OUT-FILE
069100         WHEN 8
069200             OPEN EXTEND BR-OUT-FILE
069300             IF (SS-FILE-NOT-FOUND)
069400                 OPEN OUTPUT BR-OUT-FILE
069500             END-IF
069600             MOVE EMAIL-ADDRESS TO BR-OUT-RECORD
069700             WRITE BR-OUT-RECORD
069800             CLOSE BR-OUT-FILE
069900         WHEN 9
070000             OPEN EXTEND IN-OUT-FILE
070100             IF (SS-FILE-NOT-FOUND)
070200                 OPEN OUTPUT IN-OUT-FILE
070300             END-IF
070400             MOVE EMAIL-ADDRESS TO IN-OUT-RECORD
070500             WRITE IN-OUT-RECORD
070600             CLOSE IN-OUT-FILE
070700     END-EVALUATE.
070800*
070900 000500-EXIT.
071000     EXIT.
071100*
071200*          WRITE ONE LINE TO THE OTHER-OUT FILE -- ADDRESSES
071300*          THAT ARE FORMAT-VALID BUT MATCH NO CONFIGURED
071400*          COUNTRY SUFFIX  (REQ 99-041).
071500*
071600 000510-WRITE-OTHER-OUTPUT.
071700*
071800     OPEN EXTEND OTHER-OUT-FILE.
071900     IF (SS-FILE-NOT-FOUND)
072000         OPEN OUTPUT OTHER-OUT-FILE.
072100*
072200     MOVE EMAIL-ADDRESS TO OTHER-OUT-RECORD.
072300     WRITE OTHER-OUT-RECORD.
072400     CLOSE OTHER-OUT-FILE.
072500*
072600 000510-EXIT.
072700     EXIT.
072800*
072900*
073000******************************************************************
073100*          S A V E   C H E C K P O I N T                         *
073200******************************************************************
073300*
073400 000600-SAVE-CHECKPOINT.
073500*
073600     MOVE SC-TOTAL-PROCESSED    TO SS-TOTAL-PROCESSED.
073700     MOVE SC-CONFIG-USAGE-COUNT TO SS-CONFIG-USAGE.
073800     MOVE SC-INVALID-COUNT      TO SS-INVALID-COUNT.
073900     MOVE SC-OTHER-COUNT        TO SS-OTHER-COUNT.
074000*
074100     PERFORM 000610-SAVE-ONE-COUNTRY
074200        THRU 000610-EXIT
074300         VARYING SC-CX
074400             FROM 1 BY 1
074500         UNTIL (SC-CX > 9).
074600*
074700     OPEN OUTPUT STATE-FILE.
074800     MOVE SORTER-STATE-RECORD TO STATE-FILE-RECORD.
074900     WRITE STATE-FILE-RECORD.
075000     CLOSE STATE-FILE.
075100*
075200 000600-EXIT.
075300     EXIT.
075400*
075500 000610-SAVE-ONE-COUNTRY.
075600*
075700     MOVE CTRY-CODE-ENTRY(SC-CX)   TO SS-COUNTRY-CODE(SC-CX).
075800     MOVE SC-COUNTRY-COUNT(SC-CX)  TO SS-COUNTRY-COUNT(SC-CX).
075900*
076000 000610-EXIT.
076100     EXIT.
076200*
076300*
076400******************************************************************
076500*          E N D   O F   J O B                                   *
076600******************************************************************
076700*
076800 000800-END-OF-JOB.
076900*
077000     PERFORM 000600-SAVE-CHECKPOINT
077100        THRU 000600-EXIT.
077200*
077300     OPEN OUTPUT STATE-FILE.
077400     CLOSE STATE-FILE.
077500*
077600     PERFORM 000810-DISPLAY-COUNTRY-LINE
077700        THRU 000810-EXIT
077800         VARYING SC-CX
077900             FROM 1 BY 1
078000         UNTIL (SC-CX > 9).
078100*
078200     MOVE "OTHER   "        TO RL-COUNTRY-CODE.
078300     MOVE SC-OTHER-COUNT    TO RL-COUNTRY-COUNT.
078400     DISPLAY RL-COUNTRY-LINE.
078500*
078600     MOVE SC-INVALID-COUNT TO RL-TOTALS-DISP.
078700     DISPLAY "INVALID EMAILS: " RL-TOTALS-DISP.
078800*
078900     MOVE SC-TOTAL-PROCESSED TO RL-TOTALS-DISP.
079000     DISPLAY "TOTAL PROCESSED EMAILS: " RL-TOTALS-DISP.
079100*
079200     MOVE SC-CONFIG-USAGE-COUNT TO RL-TOTALS-DISP.
079300     DISPLAY "CONFIG USAGE COUNT: " RL-TOTALS-DISP.
079400*
079500     MOVE SC-API-REQUEST-COUNT TO RL-TOTALS-DISP.
079600     DISPLAY "API REQUEST COUNT: " RL-TOTALS-DISP.
079700*
079800 000800-EXIT.
079900     EXIT.
080000*
080100 000810-DISPLAY-COUNTRY-LINE.
080200*
080300*        EVERY CONFIGURED COUNTRY IS REPORTED EVEN WHEN ITS
080400*        COUNT IS ZERO -- SEE REQ 93-118 REVIEW NOTES.
080500*
080600     MOVE CTRY-CODE-ENTRY(SC-CX)  TO RL-COUNTRY-CODE.
080700     MOVE SC-COUNTRY-COUNT(SC-CX) TO RL-COUNTRY-COUNT.
080800     DISPLAY RL-COUNTRY-LINE.
080900*
081000 000810-EXIT.
081100     EXIT.
