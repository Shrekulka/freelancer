000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    EMLBLAST.
000400*
000500 AUTHOR.        J. D. MCCLENDON.
000600*
000700 INSTALLATION.  SUN VALLEY SYSTEMS.
000800*
000900 DATE-WRITTEN.  05/03/94.
001000*
001100 DATE-COMPILED.
001200*
001300 SECURITY.      UNCLASSIFIED -- INTERNAL DISTRIBUTION ONLY.
001400*
001500******************************************************************
001600*                                                                *
001700*   EMLBLAST -- PERSONALIZED MAILING BATCH JOB.                 *
001800*                                                                *
001900*   READS THE RECIPIENT FILE PRODUCED UPSTREAM (EMAIL, NAME,    *
002000*   LINK, COMMA-DELIMITED, ONE HEADER LINE), VALIDATES THE       *
002100*   HEADER, BUILDS ONE PERSONALIZED MESSAGE PER RECIPIENT FROM   *
002200*   THE FIXED TEMPLATE, AND WRITES THE MESSAGES TO THE OUTBOUND  *
002300*   MAIL FILE.  DOES NOT TALK TO SMTP DIRECTLY -- THE MAIL       *
002400*   RELAY JOB (EMLXMIT, SEPARATE SCHEDULE ENTRY) PICKS UP THE    *
002500*   OUTBOUND FILE AND SENDS IT.                                  *
002600*                                                                *
002700*----------------------------------------------------------------
002800*                   C H A N G E   L O G                          *
002900*----------------------------------------------------------------
003000*
003100*    05/03/94  JDM  ORIGINAL.                                     JDM0594
003200*    02/14/96  RTK  ADDED THE HEADER-COLUMN CHECK -- A BAD        RTK0296
003300*                   RECIPIENT EXTRACT WAS SILENTLY MAILING        RTK0296
003400*                   BLANK NAMES  (REQ 96-011).  A RECIPIENT       RTK0296
003500*                   FILE MISSING EMAIL, NAME OR LINK IN ITS       RTK0296
003600*                   HEADER NOW ABORTS THE RUN BEFORE ANY MAIL     RTK0296
003700*                   IS BUILT.                                     RTK0296
003800*    09/02/96  RTK  AN EMPTY RECIPIENT FILE (HEADER ONLY, OR NO   RTK0996
003900*                   HEADER AT ALL) NOW ENDS THE RUN CLEANLY WITH  RTK0996
004000*                   A COUNT OF ZERO INSTEAD OF ABENDING ON THE    RTK0996
004100*                   FIRST READ  (REQ 96-030).                     RTK0996
004200*    10/18/97  JDM  Y2K SWEEP -- NO WINDOWED DATE FIELDS FOUND.   JDM1097
004300*    03/11/98  RTK  LEADING AND TRAILING BLANKS ON THE NAME AND   RTK0398
004400*                   LINK FIELDS ARE NOW STRIPPED BEFORE THE       RTK0398
004500*                   MESSAGE IS BUILT -- AN EXTRACT FROM THE NEW   RTK0398
004600*                   CRM SYSTEM PADS EVERY FIELD TO FIXED WIDTH    RTK0398
004700*                   WITH TRAILING SPACES  (REQ 98-007).           RTK0398
004800*    07/19/99  RTK  AUDIT FOUND 000900-END-OF-JOB WAS DISPLAYING  RTK0799
004900*                   TWO HOUSE-STYLE COUNT LINES INSTEAD OF THE    RTK0799
005000*                   MAILING LIST DESK'S REQUIRED SIGN-OFF LINE.   RTK0799
005100*                   NOW DISPLAYS THE COMBINED SENT-PLUS-ERROR     RTK0799
005200*                   TOTAL ON ONE LINE, WORDED EXACTLY AS THE      RTK0799
005300*                   DESK'S WRITTEN SPEC REQUIRES  (REQ 99-041).   RTK0799
005400*    03/06/01  PLV  A RECIPIENT WITH A BLANK EMAIL COLUMN WAS      PLV0301
005500*                   BEING COUNTED AS A RECORD ERROR -- MAILING    PLV0301
005600*                   LIST DESK CONFIRMED A BLANK VALUE SHOULD      PLV0301
005700*                   STILL FLOW INTO MESSAGE-BUILDING LIKE A       PLV0301
005800*                   BLANK NAME OR LINK DOES.  DROPPED THE CHECK   PLV0301
005900*                   AND ADDED 000315-TRIM-EMAIL SO RCP-EMAIL IS   PLV0301
006000*                   TRIMMED THE SAME AS RCP-NAME AND RCP-LINK     PLV0301
006100*                   (REQ 01-014).                                 PLV0301
006200*    03/19/01  PLV  AUDIT DESK FLAGGED THE TWO ABORT MESSAGES IN   PLV0319
006300*                   000000-CONTROL AS NOT MATCHING THE WRITTEN    PLV0319
006400*                   OPERATIONS RUNBOOK WORDING -- CHANGED BOTH    PLV0319
006500*                   TO THE RUNBOOK'S EXACT TEXT SO THE OPERATOR   PLV0319
006600*                   CONSOLE MATCHES WHAT THE RUNBOOK TELLS THE    PLV0319
006700*                   NIGHT SHIFT TO LOOK FOR (REQ 01-022).         PLV0319
006800*
006900 ENVIRONMENT DIVISION.
007000*
007100 CONFIGURATION SECTION.
007200*
007300 SOURCE-COMPUTER.   IBM-4381.
007400 OBJECT-COMPUTER.   IBM-4381.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*
007800 INPUT-OUTPUT SECTION.
007900*
008000 FILE-CONTROL.
008100*
008200     SELECT RECIPIENT-FILE       ASSIGN TO RECIPIN
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS IS BLW-FILE-STATUS.
008500*
008600     SELECT OUTBOUND-FILE        ASSIGN TO MAILOUT
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS IS BLW-FILE-STATUS.
008900*
009000 DATA DIVISION.
009100*
009200 FILE SECTION.
009300*
009400 FD  RECIPIENT-FILE.
009500 01  RECIPIENT-IN-RECORD          PIC X(170).
009600 01  RECIPIENT-IN-BYTES REDEFINES RECIPIENT-IN-RECORD.
009700     03  RCP-IN-BYTE               PIC X(01)  OCCURS 170 TIMES.
009800*
009900 FD  OUTBOUND-FILE.
010000 01  OUTBOUND-OUT-RECORD          PIC X(132).
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400 77  WS-COMMA-COUNT               PIC 9(02) COMP  VALUE 0.
010500 77  WS-FIRST-COMMA               PIC 9(03) COMP  VALUE 0.
010600 77  WS-SECOND-COMMA              PIC 9(03) COMP  VALUE 0.
010700 77  WS-LINE-LENGTH                PIC 9(03) COMP  VALUE 0.
010800*
010900 COPY "EMLBLSW.CPY".
011000*
011100 01  BLW-FILE-STATUS              PIC X(02)      VALUE SPACES.
011200     88  BLW-FILE-OK                  VALUE "00".
011300     88  BLW-FILE-EOF                 VALUE "10".
011400     88  BLW-FILE-NOT-FOUND           VALUE "05" "35".
011500*
011600 PROCEDURE DIVISION.
011700*
011800******************************************************************
011900*                         C O N T R O L                          *
012000******************************************************************
012100*
012200 000000-CONTROL.
012300*
012400     PERFORM 000100-OPEN-FILES
012500        THRU 000100-EXIT.
012600*
012700     IF (HDR-FILE-IS-EMPTY)
012800         DISPLAY "THE CSV FILE IS EMPTY OR INVALID."
012900         GO TO 000000-EXIT.
013000*
013100     PERFORM 000200-VALIDATE-HEADER
013200        THRU 000200-EXIT.
013300*
013400     IF NOT (HDR-ALL-COLUMNS-FOUND)
013500         DISPLAY "MISSING REQUIRED COLUMNS: " HDR-MISSING-LIST
013600         GO TO 000000-EXIT.
013700*
013800     PERFORM 000300-PROCESS-ONE-RECIPIENT
013900        THRU 000300-EXIT
014000         UNTIL (BLW-END-OF-RECIPIENTS).
014100*
014200     PERFORM 000900-END-OF-JOB
014300        THRU 000900-EXIT.
014400*
014500 000000-EXIT.
014600     CLOSE RECIPIENT-FILE OUTBOUND-FILE.
014700     STOP RUN.
014800*
014900*
015000******************************************************************
015100*          O P E N   F I L E S                                   *
015200******************************************************************
015300*
015400 000100-OPEN-FILES.
015500*
015600     MOVE "N" TO HDR-EMPTY-FLAG.
015700     OPEN INPUT RECIPIENT-FILE.
015800     IF (BLW-FILE-NOT-FOUND)
015900         MOVE "Y" TO HDR-EMPTY-FLAG
016000         GO TO 000100-EXIT.
016100*
016200     READ RECIPIENT-FILE INTO HDR-LINE
016300         AT END
016400             MOVE "Y" TO HDR-EMPTY-FLAG
016500             GO TO 000100-EXIT.
016600*
016700     OPEN OUTPUT OUTBOUND-FILE.
016800*
016900 000100-EXIT.
017000     EXIT.
017100*
017200*
017300******************************************************************
017400*          V A L I D A T E   H E A D E R                         *
017500******************************************************************
017600*
017700*    THE FIRST LINE OF THE RECIPIENT FILE MUST NAME EMAIL, NAME
017800*    AND LINK IN SOME ORDER, COMMA-DELIMITED.  ANY OF THE THREE
017900*    MISSING IS A FATAL SETUP ERROR -- SEE 02/14/96 ABOVE.
018000*
018100 000200-VALIDATE-HEADER.
018200*
018300     MOVE "N" TO HDR-EMAIL-FOUND HDR-NAME-FOUND HDR-LINK-FOUND.
018400     MOVE SPACES TO HDR-MISSING-LIST.
018500*
018600     INSPECT HDR-LINE TALLYING WS-COMMA-COUNT
018700         FOR ALL "EMAIL".
018800     IF (WS-COMMA-COUNT > 0)
018900         SET HDR-HAS-EMAIL TO TRUE.
019000*
019100     MOVE 0 TO WS-COMMA-COUNT.
019200     INSPECT HDR-LINE TALLYING WS-COMMA-COUNT
019300         FOR ALL "NAME".
019400     IF (WS-COMMA-COUNT > 0)
019500         SET HDR-HAS-NAME TO TRUE.
019600*
019700     MOVE 0 TO WS-COMMA-COUNT.
019800     INSPECT HDR-LINE TALLYING WS-COMMA-COUNT
019900         FOR ALL "LINK".
020000     IF (WS-COMMA-COUNT > 0)
020100         SET HDR-HAS-LINK TO TRUE.
020200*
020300     IF NOT (HDR-HAS-EMAIL)
020400         STRING HDR-MISSING-LIST DELIMITED BY SPACE
020500                 "EMAIL " DELIMITED BY SIZE
020600             INTO HDR-MISSING-LIST.
020700     IF NOT (HDR-HAS-NAME)
020800         STRING HDR-MISSING-LIST DELIMITED BY SPACE
020900                 "NAME " DELIMITED BY SIZE
021000             INTO HDR-MISSING-LIST.
021100     IF NOT (HDR-HAS-LINK)
021200         STRING HDR-MISSING-LIST DELIMITED BY SPACE
021300                 "LINK " DELIMITED BY SIZE
021400             INTO HDR-MISSING-LIST.
021500*
021600 000200-EXIT.
021700     EXIT.
021800*
021900*
022000******************************************************************
022100*          P R O C E S S   O N E   R E C I P I E N T             *
022200******************************************************************
022300*
022400 000300-PROCESS-ONE-RECIPIENT.
022500*
022600     READ RECIPIENT-FILE INTO RECIPIENT-IN-RECORD
022700         AT END
022800             SET BLW-END-OF-RECIPIENTS TO TRUE
022900             GO TO 000300-EXIT.
023000*
023100     IF (RECIPIENT-IN-RECORD = SPACES)
023200         GO TO 000300-EXIT.
023300*
023400     MOVE "N" TO BLW-RECORD-ERROR-FLAG.
023500     PERFORM 000310-SPLIT-RECIPIENT-LINE
023600        THRU 000310-EXIT.
023700*
023800     IF BLW-RECORD-IN-ERROR
023900         ADD 1 TO BLC-ERROR-COUNT
024000         GO TO 000300-EXIT.
024100*
024200     PERFORM 000315-TRIM-EMAIL
024300        THRU 000315-EXIT.
024400*
024500     PERFORM 000320-TRIM-NAME
024600        THRU 000320-EXIT.
024700     PERFORM 000330-TRIM-LINK
024800        THRU 000330-EXIT.
024900*
025000     PERFORM 004000-BUILD-MESSAGE
025100        THRU 004000-EXIT.
025200*
025300 000300-EXIT.
025400     EXIT.
025500*
025600*          SPLIT THE COMMA-DELIMITED LINE INTO ITS 3 FIELDS
025700*
025800 000310-SPLIT-RECIPIENT-LINE.
025900*
026000     MOVE 180 TO WS-LINE-LENGTH.
026100     PERFORM 000311-SCAN-LINE-LENGTH
026200        THRU 000311-EXIT
026300         VARYING WS-LINE-LENGTH
026400             FROM 170 BY -1
026500         UNTIL (WS-LINE-LENGTH = 0)
026600             OR (RECIPIENT-IN-RECORD(WS-LINE-LENGTH:1)
026700                 NOT = SPACE).
026800*
026900     MOVE 0 TO WS-FIRST-COMMA WS-SECOND-COMMA.
027000     PERFORM 000312-FIND-COMMAS
027100        THRU 000312-EXIT
027200         VARYING WS-COMMA-COUNT
027300             FROM 1 BY 1
027400         UNTIL (WS-COMMA-COUNT > WS-LINE-LENGTH).
027500*
027600     IF (WS-FIRST-COMMA = 0)
027700         OR (WS-SECOND-COMMA = 0)
027800         SET BLW-RECORD-IN-ERROR TO TRUE
027900         GO TO 000310-EXIT.
028000*
028100     MOVE SPACES TO RCP-EMAIL RCP-NAME RCP-LINK.
028200     MOVE RECIPIENT-IN-RECORD(1 : WS-FIRST-COMMA - 1)
028300         TO RCP-EMAIL.
028400     MOVE RECIPIENT-IN-RECORD
028500         (WS-FIRST-COMMA + 1 : WS-SECOND-COMMA - WS-FIRST-COMMA - 1)
028600         TO RCP-NAME.
028700     MOVE RECIPIENT-IN-RECORD
028800         (WS-SECOND-COMMA + 1 : WS-LINE-LENGTH - WS-SECOND-COMMA)
028900         TO RCP-LINK.
029000*
029100 000310-EXIT.
029200     EXIT.
029300*
029400 000311-SCAN-LINE-LENGTH.
029500*
029600*        NO-OP BODY -- TRAILING-BLANK SCAN DONE BY THE TEST.
029700*
029800 000311-EXIT.
029900     EXIT.
030000*
030100 000312-FIND-COMMAS.
030200*
030300     IF (RCP-IN-BYTE(WS-COMMA-COUNT) = ",")
030400         IF (WS-FIRST-COMMA = 0)
030500             MOVE WS-COMMA-COUNT TO WS-FIRST-COMMA
030600         ELSE
030700             IF (WS-SECOND-COMMA = 0)
030800                 MOVE WS-COMMA-COUNT TO WS-SECOND-COMMA.
030900*
031000 000312-EXIT.
031100     EXIT.
031200*
031300*          TRIM RCP-EMAIL INTO TW-FIELD-OUT
031400*
031500 000315-TRIM-EMAIL.
031600*
031700     MOVE RCP-EMAIL TO TW-FIELD-IN.
031800     PERFORM 000340-TRIM-FIELD
031900        THRU 000340-EXIT.
032000     MOVE TW-FIELD-OUT TO RCP-EMAIL.
032100*
032200 000315-EXIT.
032300     EXIT.
032400*
032500*          TRIM RCP-NAME INTO TW-FIELD-OUT
032600*
032700 000320-TRIM-NAME.
032800*
032900     MOVE RCP-NAME TO TW-FIELD-IN.
033000     PERFORM 000340-TRIM-FIELD
033100        THRU 000340-EXIT.
033200     MOVE TW-FIELD-OUT TO RCP-NAME.
033300*
033400 000320-EXIT.
033500     EXIT.
033600*
033700*          TRIM RCP-LINK INTO TW-FIELD-OUT
033800*
033900 000330-TRIM-LINK.
034000*
034100     MOVE RCP-LINK TO TW-FIELD-IN.
034200     PERFORM 000340-TRIM-FIELD
034300        THRU 000340-EXIT.
034400     MOVE TW-FIELD-OUT TO RCP-LINK.
034500*
034600 000330-EXIT.
034700     EXIT.
034800*
034900*          GENERAL LEADING/TRAILING BLANK STRIP -- TW-FIELD-IN
035000*          IN, TW-FIELD-OUT OUT.  SEE 03/11/98 ABOVE.
035100*
035200 000340-TRIM-FIELD.
035300*
035400     MOVE SPACES TO TW-FIELD-OUT.
035500     MOVE 80 TO TW-FIELD-LEN.
035600     PERFORM 000341-SCAN-TRAILING
035700        THRU 000341-EXIT
035800         VARYING TW-FIELD-LEN
035900             FROM 80 BY -1
036000         UNTIL (TW-FIELD-LEN = 0)
036100             OR (TW-FIELD-BYTE(TW-FIELD-LEN) NOT = SPACE).
036200*
036300     IF (TW-FIELD-LEN > 0)
036400         MOVE TW-FIELD-IN(1:TW-FIELD-LEN)
036500             TO TW-FIELD-OUT(1:TW-FIELD-LEN).
036600*
036700 000340-EXIT.
036800     EXIT.
036900*
037000 000341-SCAN-TRAILING.
037100*
037200*        NO-OP BODY -- SEE 000311 ABOVE.
037300*
037400 000341-EXIT.
037500     EXIT.
037600*
037700*
037800******************************************************************
037900*          B U I L D   M E S S A G E                             *
038000******************************************************************
038100*
038200*    ONE PERSONALIZED MESSAGE FOR THE RECIPIENT NOW SITTING IN
038300*    THE RECIPIENT-RECORD AREA -- FROM/SUBJECT LINE, THEN A
038400*    GREETING LINE WITH THE NAME SUBSTITUTED FOR {NAME}, THEN A
038500*    LINK LINE WITH THE LINK SUBSTITUTED FOR {LINK}, THEN THE
038600*    FIXED CLOSING.  FOUR LINES PER RECIPIENT, WRITTEN TO THE
038700*    OUTBOUND FILE ONE AT A TIME.
038800*
038900 004000-BUILD-MESSAGE.
039000*
039100     MOVE SPACES TO MSG-LINE.
039200     STRING "FROM: " DELIMITED BY SIZE
039300             MTC-SENDER-ADDRESS DELIMITED BY SIZE
039400         INTO MSG-LINE.
039500     WRITE OUTBOUND-OUT-RECORD FROM OUTBOUND-MESSAGE-RECORD.
039600*
039700     MOVE SPACES TO MSG-LINE.
039800     STRING "TO: " DELIMITED BY SIZE
039900             RCP-EMAIL DELIMITED BY SIZE
040000         INTO MSG-LINE.
040100     WRITE OUTBOUND-OUT-RECORD FROM OUTBOUND-MESSAGE-RECORD.
040200*
040300     MOVE SPACES TO MSG-LINE.
040400     STRING "SUBJECT: " DELIMITED BY SIZE
040500             MTC-SUBJECT-LINE DELIMITED BY SIZE
040600         INTO MSG-LINE.
040700     WRITE OUTBOUND-OUT-RECORD FROM OUTBOUND-MESSAGE-RECORD.
040800*
040900     MOVE SPACES TO MSG-LINE.
041000     STRING MTC-BODY-GREETING-1 DELIMITED BY SIZE
041100             RCP-NAME DELIMITED BY SIZE
041200             MTC-BODY-GREETING-2 DELIMITED BY SIZE
041300         INTO MSG-LINE.
041400     WRITE OUTBOUND-OUT-RECORD FROM OUTBOUND-MESSAGE-RECORD.
041500*
041600     MOVE SPACES TO MSG-LINE.
041700     STRING MTC-BODY-LINK-LEAD DELIMITED BY SIZE
041800             RCP-LINK DELIMITED BY SIZE
041900         INTO MSG-LINE.
042000     WRITE OUTBOUND-OUT-RECORD FROM OUTBOUND-MESSAGE-RECORD.
042100*
042200     MOVE SPACES TO MSG-LINE.
042300     MOVE MTC-BODY-CLOSING TO MSG-LINE.
042400     WRITE OUTBOUND-OUT-RECORD FROM OUTBOUND-MESSAGE-RECORD.
042500*
042600     ADD 1 TO BLC-SENT-COUNT.
042700*
042800 004000-EXIT.
042900     EXIT.
043000*
043100*
043200******************************************************************
043300*          E N D   O F   J O B                                   *
043400******************************************************************
043500*
043600 000900-END-OF-JOB.
043700*
043800*        SEE THE 07/19/99 CHANGE ABOVE -- THE MAILING LIST DESK
043900*        WANTS ONE SIGN-OFF LINE COVERING EVERY RECIPIENT THE
044000*        RUN TOUCHED, SENT OR NOT, NOT TWO SEPARATE COUNT LINES.
044100*
044200     ADD BLC-SENT-COUNT BLC-ERROR-COUNT GIVING BLC-TOTAL-COUNT.
044300     DISPLAY "ALL EMAILS HAVE BEEN PROCESSED. TOTAL: "
044400         BLC-TOTAL-COUNT.
044500*
044600 000900-EXIT.
044700     EXIT.
